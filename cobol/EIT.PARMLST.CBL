000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-PARM-LISTING.
000030 AUTHOR. M DELACROIX.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 10/01/1998.
000060 DATE-COMPILED. 10/01/1998.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  10/01/98  MDL   Y2K-0447     ORIGINAL WRITE-UP.  CONFIRMS THE
000140*                               PARM RECORD'S 4-DIGIT FILING
000150*                               YEAR BEFORE OPS LETS THE CALC
000160*                               BATCH RUN - WRITTEN AS PART OF
000170*                               THE Y2K PARM-YEAR REMEDIATION.
000180*  01/29/99  SPR   Y2K-0501     ADDED THE NUMERIC-CHECK ON THE
000190*                               FILING-YEAR FIELD AFTER A BLANK
000200*                               PARM RECORD SLIPPED THROUGH.
000210*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH TO
000220*                               MATCH THE CALC BATCH HEADING.
000225*  09/02/08  PNG   CR-2008-019  MOVED THE RECORD COUNTER TO A
000226*                               77-LEVEL PER STANDARDS REVIEW -
000227*                               NO LOGIC CHANGE.
000230*****************************************************************
000240 ENVIRONMENT DIVISION.
000250 CONFIGURATION SECTION.
000260 SPECIAL-NAMES.
000270     C01 IS TOP-OF-FORM
000280     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000290            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000300 INPUT-OUTPUT SECTION.
000310 FILE-CONTROL.
000320     SELECT PARM-FILE ASSIGN TO "PARMFILE"
000330         ORGANIZATION LINE SEQUENTIAL.
000340
000350     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000360         ORGANIZATION LINE SEQUENTIAL.
000370
000380 DATA DIVISION.
000390 FILE SECTION.
000400
000410 FD  PARM-FILE.
000420 01  PARMFILE-RECORD.
000430     05  FILING-YEAR-TX                  PIC X(04).
000440     05  FILLER                          PIC X(16).
000450
000460 FD  REPORT-FILE.
000470 01  REPORT-RECORD                       PIC X(132).
000480
000490 WORKING-STORAGE SECTION.
000500
000510 01  WS-PROGRAM-SWITCHES.
000520     05  WS-PARM-VALID-SW                PIC X(01) VALUE 'N'.
000530         88  PARM-IS-VALID                   VALUE 'Y'.
000540
000550 77  WS-RECORDS-READ-CT                  PIC 9(7)  COMP.
000560
000570 01  WS-WORK-FIELDS.
000580     05  WS-FILING-YEAR-TX               PIC X(04).
000590     05  WS-FILING-YEAR-NUM REDEFINES
000600         WS-FILING-YEAR-TX               PIC 9(04).
000610     05  WS-VALIDATION-MSG-TX            PIC X(40).
000620
000630*    Print-line work area - header/detail/error views over the
000640*    same physical record, same trick used on the calc batch.
000650 01  WS-PRINT-LINE.
000660     05  WS-HEADER-LINE-AREA             PIC X(132).
000670     05  WS-DETAIL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000680         10  DTL-LABEL-TX                PIC X(20).
000690         10  DTL-YEAR-TX                  PIC X(04).
000700         10  FILLER                      PIC X(108).
000710     05  WS-ERROR-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000720         10  ERR-LABEL-TX                PIC X(20).
000730         10  ERR-MESSAGE-TX                PIC X(40).
000740         10  FILLER                      PIC X(72).
000750
000760 PROCEDURE DIVISION.
000770 MAIN-PROCEDURE.
000780
000790     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
000800
000810     OPEN INPUT PARM-FILE
000820     OPEN OUTPUT REPORT-FILE
000830
000840     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
000850
000860     READ PARM-FILE
000870         AT END
000880             MOVE 'PARM RECORD MISSING' TO WS-VALIDATION-MSG-TX
000890         NOT AT END
000900             ADD 1 TO WS-RECORDS-READ-CT
000910             MOVE FILING-YEAR-TX TO WS-FILING-YEAR-TX
000920             PERFORM 2900-VALIDATE-PARM THRU 2900-EXIT
000930     END-READ.
000940
000950     IF PARM-IS-VALID
000960         PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT
000970     ELSE
000980         PERFORM 4300-WRITE-ERROR-LINE THRU 4300-EXIT
000990     END-IF.
001000
001010     CLOSE PARM-FILE REPORT-FILE.
001020
001030     GO TO FIN-PGM.
001040
001050*===============================================================*
001060 1000-INITIALIZE.
001070     MOVE 'N' TO WS-PARM-VALID-SW.
001080     MOVE ZERO TO WS-RECORDS-READ-CT.
001090     MOVE SPACES TO WS-VALIDATION-MSG-TX.
001100 1000-EXIT.
001110     EXIT.
001120
001130*    Y2K-0501 - NUMERIC-CHECK ADDED AFTER A BLANK PARM RECORD
001140*    SLIPPED PAST THE CALC BATCH AND LEFT EVERY FORM LINE'S
001150*    FILING-YEAR FIELD BLANK.
001160 2900-VALIDATE-PARM.
001170     IF WS-FILING-YEAR-TX = SPACES
001180         MOVE 'FILING YEAR IS BLANK' TO WS-VALIDATION-MSG-TX
001190     ELSE
001200         IF WS-FILING-YEAR-TX NOT NUMERIC
001210             MOVE 'FILING YEAR IS NOT NUMERIC'
001220                 TO WS-VALIDATION-MSG-TX
001230         ELSE
001240             IF WS-FILING-YEAR-NUM < 1989
001250                 MOVE 'FILING YEAR PRECEDES GO-LIVE'
001260                     TO WS-VALIDATION-MSG-TX
001270             ELSE
001280                 SET PARM-IS-VALID TO TRUE
001290             END-IF
001300         END-IF
001310     END-IF.
001320 2900-EXIT.
001330     EXIT.
001340
001350*===============================================================*
001360 4100-WRITE-REPORT-HEADINGS.
001370     MOVE SPACES TO WS-HEADER-LINE-AREA.
001380     IF TEST-RUN-REQUESTED
001390         MOVE '*** TEST RUN *** PARM RECORD LISTING'
001400             TO WS-HEADER-LINE-AREA(1:37)
001410     ELSE
001420         MOVE 'EQUITY TAX CALC BATCH - PARM LISTING'
001430             TO WS-HEADER-LINE-AREA(1:37)
001440     END-IF.
001450     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
001460 4100-EXIT.
001470     EXIT.
001480
001490 4200-WRITE-DETAIL-LINE.
001500     MOVE SPACES TO WS-DETAIL-LINE-AREA.
001510     MOVE 'FILING YEAR' TO DTL-LABEL-TX.
001520     MOVE WS-FILING-YEAR-TX TO DTL-YEAR-TX.
001530     WRITE REPORT-RECORD FROM WS-DETAIL-LINE-AREA.
001540 4200-EXIT.
001550     EXIT.
001560
001570 4300-WRITE-ERROR-LINE.
001580     MOVE SPACES TO WS-ERROR-LINE-AREA.
001590     MOVE 'PARM VALIDATION ERROR' TO ERR-LABEL-TX.
001600     MOVE WS-VALIDATION-MSG-TX TO ERR-MESSAGE-TX.
001610     WRITE REPORT-RECORD FROM WS-ERROR-LINE-AREA.
001620 4300-EXIT.
001630     EXIT.
001640
001650*===============================================================*
001660 FIN-PGM.
001670     STOP RUN.
