000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-RESULT-LISTING.
000030 AUTHOR. T LAU OKAFOR.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 05/16/1990.
000060 DATE-COMPILED. 05/16/1990.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  05/16/90  TLO   CR-1990-029  ORIGINAL WRITE-UP.  POST-RUN
000140*                               VERIFICATION LISTING OF THE CALC
000150*                               BATCH RESULT FILE, WITH A RECAP
000160*                               CROSS-CHECKED AGAINST THE BATCH'S
000170*                               OWN PRINTED SUMMARY TOTALS.
000180*  09/30/91  MDL   CR-1991-048  ADDED STATE-TAX COLUMN FOR THE
000190*                               US-CALIFORNIA ADD-ON REVIEW.
000200*  03/05/96  JFG   CR-1996-012  RECAP NOW SHOWS RECORD COUNT SO
000210*                               REVIEWERS CAN TIE OUT AGAINST THE
000220*                               CALC BATCH REJECT COUNT BY HAND.
000230*  10/14/98  SPR   Y2K-0447     REMOVED THE 2-DIGIT RUN-DATE
000240*                               STAMP FROM THE RECAP.  Y2K FIX.
000250*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH TO
000260*                               MATCH THE CALC BATCH HEADING.
000270*  09/02/08  PNG   CR-2008-019  MOVED THE RESULT READ OUT OF
000280*                               MAIN-PROCEDURE INTO ITS OWN
000290*                               PARAGRAPH PER STANDARDS REVIEW -
000300*                               NO LOGIC CHANGE.
000310*  12/03/08  PNG   CR-2008-027  WIDENED THE PRINT-EDIT FIELDS SO
000320*                               A FULL TOTAL-TAX OR NET-INCOME
000330*                               FIGURE CAN'T GET CLIPPED ON THE
000340*                               RECAP LINE - NO LOGIC CHANGE.
000350*****************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000410            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT RESULT-FILE ASSIGN TO "RESULTFL"
000450         ORGANIZATION LINE SEQUENTIAL.
000460
000470     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000480         ORGANIZATION LINE SEQUENTIAL.
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 FD  RESULT-FILE.
000540 01  RESULT-RECORD.
000550     05  SCEN-ID                       PIC 9(04).
000560     05  INCENTIVE-TOOL-CDE             PIC X(03).
000570     05  EXERCISE-METHOD-CDE             PIC X(02).
000580     05  TAX-RESIDENT-CDE                PIC X(02).
000590         88  TAX-RESIDENT-US-CALIFORNIA      VALUE 'UC'.
000600     05  LISTING-LOC-CDE                 PIC X(01).
000610     05  EXERCISE-INCOME-AT               PIC S9(11)V99
000620                                           SIGN TRAILING SEPARATE.
000630     05  EXERCISE-TAX-AT                  PIC S9(11)V99
000640                                           SIGN TRAILING SEPARATE.
000650     05  ACTUAL-QTY-AT                    PIC S9(9)V99
000660                                           SIGN TRAILING SEPARATE.
000670     05  TRANSFER-INCOME-AT                PIC S9(11)V99
000680                                           SIGN TRAILING SEPARATE.
000690     05  TRANSFER-TAX-AT                   PIC S9(11)V99
000700                                           SIGN TRAILING SEPARATE.
000710     05  TOTAL-TAX-AT                      PIC S9(11)V99
000720                                           SIGN TRAILING SEPARATE.
000730     05  TOTAL-INCOME-AT                   PIC S9(11)V99
000740                                           SIGN TRAILING SEPARATE.
000750     05  NET-INCOME-AT                     PIC S9(11)V99
000760                                           SIGN TRAILING SEPARATE.
000770     05  TAX-FORM-CDE                    PIC X(08).
000780     05  FILLER                          PIC X(15).
000790
000800 FD  REPORT-FILE.
000810 01  REPORT-RECORD                       PIC X(132).
000820
000830 WORKING-STORAGE SECTION.
000840
000850 01  WS-PROGRAM-SWITCHES.
000860     05  WS-EOF-RESULT-SW                PIC X(01) VALUE 'N'.
000870         88  EOF-RESULT                      VALUE 'Y'.
000880
000890 77  WS-RECORDS-READ-CT                  PIC 9(7)  COMP.
000900 77  WS-EDIT-COUNT                       PIC Z(6)9.
000910
000920 01  WS-ACCUMULATORS.
000930     05  WS-TOTAL-TAX-AT                 PIC S9(13)V99
000940                                          SIGN TRAILING SEPARATE
000950                                          VALUE ZERO.
000960     05  WS-TOTAL-NET-INCOME-AT          PIC S9(13)V99
000970                                          SIGN TRAILING SEPARATE
000980                                          VALUE ZERO.
000990
001000 01  WS-WORK-FIELDS.
001010     05  WS-EDIT-AMOUNT                  PIC -(12)9.99.
001020
001030*    Print-line work area - header/detail/recap views over the
001040*    same physical record, same trick used on the calc batch.
001050 01  WS-PRINT-LINE.
001060     05  WS-HEADER-LINE-AREA             PIC X(132).
001070     05  WS-DETAIL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001080         10  DTL-SCEN-ID                 PIC Z(3)9.
001090         10  FILLER                      PIC X(02).
001100         10  DTL-TOOL                    PIC X(03).
001110         10  FILLER                      PIC X(02).
001120         10  DTL-FORM-CDE                PIC X(08).
001130         10  FILLER                      PIC X(02).
001140         10  DTL-EXER-TAX                PIC -(10)9.99.
001150         10  FILLER                      PIC X(02).
001160         10  DTL-TRANSFER-TAX            PIC -(10)9.99.
001170         10  FILLER                      PIC X(02).
001180         10  DTL-TOTAL-TAX               PIC -(10)9.99.
001190         10  FILLER                      PIC X(02).
001200         10  DTL-NET-INCOME              PIC -(10)9.99.
001210         10  FILLER                      PIC X(25).
001220     05  WS-RECAP-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001230         10  RCP-LABEL-TX                PIC X(30).
001240         10  RCP-VALUE-TX                PIC X(20).
001250         10  FILLER                      PIC X(82).
001260     05  WS-STATE-NOTE-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001270         10  FILLER                      PIC X(06).
001280         10  STA-NOTE-TX                  PIC X(60).
001290         10  FILLER                      PIC X(66).
001300
001310 PROCEDURE DIVISION.
001320 MAIN-PROCEDURE.
001330
001340     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001350
001360     OPEN INPUT RESULT-FILE
001370     OPEN OUTPUT REPORT-FILE
001380
001390     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
001400
001410     PERFORM 2600-READ-AND-PROCESS-RESULT THRU 2600-EXIT
001420         UNTIL EOF-RESULT
001430
001440     PERFORM 4900-PRINT-RECAP THRU 4900-EXIT.
001450
001460     CLOSE RESULT-FILE REPORT-FILE.
001470
001480     GO TO FIN-PGM.
001490
001500*===============================================================*
001510 1000-INITIALIZE.
001520     MOVE 'N' TO WS-EOF-RESULT-SW.
001530     MOVE ZERO TO WS-RECORDS-READ-CT.
001540     MOVE ZERO TO WS-TOTAL-TAX-AT WS-TOTAL-NET-INCOME-AT.
001550 1000-EXIT.
001560     EXIT.
001570
001580*===============================================================*
001590 2600-READ-AND-PROCESS-RESULT.
001600     READ RESULT-FILE
001610         AT END
001620             SET EOF-RESULT TO TRUE
001630         NOT AT END
001640             ADD 1 TO WS-RECORDS-READ-CT
001650             PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT
001660             IF TAX-RESIDENT-US-CALIFORNIA
001670                 PERFORM 4250-WRITE-STATE-NOTE-LINE
001680                     THRU 4250-EXIT
001690             END-IF
001700             ADD TOTAL-TAX-AT TO WS-TOTAL-TAX-AT
001710             ADD NET-INCOME-AT TO WS-TOTAL-NET-INCOME-AT
001720     END-READ.
001730 2600-EXIT.
001740     EXIT.
001750
001760*===============================================================*
001770 4100-WRITE-REPORT-HEADINGS.
001780     MOVE SPACES TO WS-HEADER-LINE-AREA.
001790     IF TEST-RUN-REQUESTED
001800         MOVE '*** TEST RUN *** RESULT FILE LISTING'
001810             TO WS-HEADER-LINE-AREA(1:37)
001820     ELSE
001830         MOVE 'EQUITY TAX CALC BATCH - RESULT LISTING'
001840             TO WS-HEADER-LINE-AREA(1:39)
001850     END-IF.
001860     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
001870     MOVE SPACES TO WS-HEADER-LINE-AREA.
001880     MOVE
001890     'SCEN  TOOL  FORM       EXER-TAX      TRANSFER-TAX  '
001900         TO WS-HEADER-LINE-AREA(1:53).
001910     MOVE
001920     'TOTAL-TAX      NET-INCOME'
001930         TO WS-HEADER-LINE-AREA(54:26).
001940     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
001950 4100-EXIT.
001960     EXIT.
001970
001980 4200-WRITE-DETAIL-LINE.
001990     MOVE SPACES TO WS-DETAIL-LINE-AREA.
002000     MOVE SCEN-ID TO DTL-SCEN-ID.
002010     MOVE INCENTIVE-TOOL-CDE TO DTL-TOOL.
002020     MOVE TAX-FORM-CDE TO DTL-FORM-CDE.
002030     MOVE EXERCISE-TAX-AT TO DTL-EXER-TAX.
002040     MOVE TRANSFER-TAX-AT TO DTL-TRANSFER-TAX.
002050     MOVE TOTAL-TAX-AT TO DTL-TOTAL-TAX.
002060     MOVE NET-INCOME-AT TO DTL-NET-INCOME.
002070     WRITE REPORT-RECORD FROM WS-DETAIL-LINE-AREA.
002080 4200-EXIT.
002090     EXIT.
002100
002110*    CR-1991-048 - FLAGS THE BLENDED CALIFORNIA STATE ADD-ON SO
002120*    REVIEWERS DO NOT MISTAKE TOTAL-TAX FOR FEDERAL TAX ALONE.
002130 4250-WRITE-STATE-NOTE-LINE.
002140     MOVE SPACES TO WS-STATE-NOTE-LINE-AREA.
002150     MOVE 'NOTE - TOTAL TAX INCLUDES CALIFORNIA STATE ADD-ON'
002160         TO STA-NOTE-TX.
002170     WRITE REPORT-RECORD FROM WS-STATE-NOTE-LINE-AREA.
002180 4250-EXIT.
002190     EXIT.
002200
002210*    CR-1996-012 - RECORD COUNT ADDED SO THE RECAP TIES OUT
002220*    AGAINST THE CALC BATCH'S OWN PRINTED SUMMARY BY HAND.
002230 4900-PRINT-RECAP.
002240     MOVE SPACES TO WS-RECAP-LINE-AREA.
002250     MOVE 'RESULT RECORDS READ' TO RCP-LABEL-TX.
002260     MOVE WS-RECORDS-READ-CT TO WS-EDIT-COUNT.
002270     MOVE WS-EDIT-COUNT TO RCP-VALUE-TX.
002280     WRITE REPORT-RECORD FROM WS-RECAP-LINE-AREA.
002290
002300     MOVE SPACES TO WS-RECAP-LINE-AREA.
002310     MOVE 'RECAP TOTAL TAX' TO RCP-LABEL-TX.
002320     MOVE WS-TOTAL-TAX-AT TO WS-EDIT-AMOUNT.
002330     MOVE WS-EDIT-AMOUNT TO RCP-VALUE-TX.
002340     WRITE REPORT-RECORD FROM WS-RECAP-LINE-AREA.
002350
002360     MOVE SPACES TO WS-RECAP-LINE-AREA.
002370     MOVE 'RECAP TOTAL NET INCOME' TO RCP-LABEL-TX.
002380     MOVE WS-TOTAL-NET-INCOME-AT TO WS-EDIT-AMOUNT.
002390     MOVE WS-EDIT-AMOUNT TO RCP-VALUE-TX.
002400     WRITE REPORT-RECORD FROM WS-RECAP-LINE-AREA.
002410 4900-EXIT.
002420     EXIT.
002430
002440*===============================================================*
002450 FIN-PGM.
002460     STOP RUN.
