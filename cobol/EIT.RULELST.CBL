000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-RULE-TABLE-LISTING.
000030 AUTHOR. T LAU OKAFOR.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 02/19/1991.
000060 DATE-COMPILED. 02/19/1991.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  02/19/91  TLO   CR-1991-009  ORIGINAL WRITE-UP.  PRINTS A
000140*                               SIGN-OFF LISTING OF THE COMPILED
000150*                               JURISDICTION BRACKET/RATE TABLE
000160*                               SO TAX DEPT CAN INITIAL EACH
000170*                               RATE-YEAR CHANGE BEFORE THE CALC
000180*                               BATCH GOES INTO PRODUCTION.
000190*  09/30/91  MDL   CR-1991-048  ADDED US-CALIFORNIA AND US-TEXAS
000200*                               TO THE COMPILED TABLE.
000210*  07/02/01  KBD   CR-2001-019  NO CHANGE HERE - SAR ADDED TO THE
000220*                               INCENTIVE-TOOL EDIT IN THE CALC
000230*                               BATCH ONLY, NOT THIS TABLE.
000240*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH TO
000250*                               MATCH THE CALC BATCH HEADING.
000260*  09/02/08  PNG   CR-2008-019  MOVED THE JURISDICTION COUNTER TO
000270*                               A 77-LEVEL PER STANDARDS REVIEW -
000280*                               NO LOGIC CHANGE.
000290*  12/03/08  PNG   CR-2008-027  THE JURISDICTION-CT 77-LEVEL SAT
000300*                               UNUSED WITH THE LOOP STILL KEYED
000310*                               TO A BARE 8 - NOW SET ONCE IN THE
000320*                               TABLE LOAD AND DRIVES THE LISTING
000330*                               LOOP'S UPPER BOUND DIRECTLY.
000340*****************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000400            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000440         ORGANIZATION LINE SEQUENTIAL.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480
000490 FD  REPORT-FILE.
000500 01  REPORT-RECORD                       PIC X(132).
000510
000520 WORKING-STORAGE SECTION.
000530
000540 77  WS-JURISDICTION-CT                  PIC 9(1)  COMP.
000550
000560 01  WS-WORK-FIELDS.
000570     05  WS-EDIT-RATE                    PIC .999.
000580     05  WS-EDIT-AMOUNT                  PIC -(9)9.99.
000590
000600*    Static reference data - same jurisdiction bracket table the
000610*    calc batch compiles.  Kept here so the sign-off listing is
000620*    a second independent source, not a copy read off the batch
000630*    at run time - TAX DEPT WANTS TO SEE THE COMPILED VALUES,
000640*    NOT WHATEVER THE BATCH HAPPENED TO LOAD ON A GIVEN RUN.
000650 01  TAX-RULE-TABLE.
000660     05  TAX-RULE-ENTRY OCCURS 8 TIMES INDEXED BY TR-IDX.
000670         10  TR-JURISDICTION-CDE         PIC X(02).
000680         10  TR-BRACKET-CT               PIC 9(1) COMP.
000690         10  TR-BRACKET-ROW OCCURS 9 TIMES
000700                             INDEXED BY TR-BRK-IDX.
000710             15  TR-BRACKET-WIDTH-AT     PIC S9(9)V99
000720                                          SIGN TRAILING SEPARATE.
000730             15  TR-BRACKET-RATE-RT      PIC V9(4).
000740             15  TR-QUICK-DEDUCTION-AT   PIC S9(7)V99
000750                                          SIGN TRAILING SEPARATE.
000760         10  TR-STATE-TAX-RATE-RT        PIC V999.
000770         10  TR-TRANSFER-TAX-RATE-RT     PIC V99.
000780         10  TR-TRANSFER-EXEMPT-CDE      PIC X(01).
000790             88  TR-TRANSFER-EXEMPT-YES      VALUE 'Y'.
000800         10  TR-TAX-FORM-CDE             PIC X(08).
000810
000820*    Print-line work area - header/bracket-detail/rate-summary
000830*    views over the same physical record, same trick used on
000840*    the calc batch.
000850 01  WS-PRINT-LINE.
000860     05  WS-HEADER-LINE-AREA             PIC X(132).
000870     05  WS-BRACKET-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000880         10  BRK-JURISDICTION            PIC X(02).
000890         10  FILLER                      PIC X(03).
000900         10  BRK-ROW-NBR                 PIC Z9.
000910         10  FILLER                      PIC X(03).
000920         10  BRK-WIDTH                   PIC -(8)9.99.
000930         10  FILLER                      PIC X(02).
000940         10  BRK-RATE                    PIC .999.
000950         10  FILLER                      PIC X(02).
000960         10  BRK-QUICK-DEDUCTION         PIC -(6)9.99.
000970         10  FILLER                      PIC X(68).
000980     05  WS-RATE-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000990         10  RTE-JURISDICTION            PIC X(02).
001000         10  FILLER                      PIC X(03).
001010         10  RTE-STATE-RATE              PIC .999.
001020         10  FILLER                      PIC X(03).
001030         10  RTE-TRANSFER-RATE           PIC .99.
001040         10  FILLER                      PIC X(03).
001050         10  RTE-EXEMPT-CDE              PIC X(01).
001060         10  FILLER                      PIC X(03).
001070         10  RTE-FORM-CDE                PIC X(08).
001080         10  FILLER                      PIC X(94).
001090     05  WS-TITLE-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001100         10  FILLER                      PIC X(05).
001110         10  TTL-JURISDICTION            PIC X(02).
001120         10  FILLER                      PIC X(02).
001130         10  TTL-LITERAL-TX              PIC X(30).
001140         10  FILLER                      PIC X(93).
001150
001160 PROCEDURE DIVISION.
001170 MAIN-PROCEDURE.
001180
001190     OPEN OUTPUT REPORT-FILE
001200
001210     PERFORM 2000-LOAD-TAX-RULE-TABLE THRU 2000-EXIT.
001220     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
001230     PERFORM 3000-LIST-ONE-JURISDICTION THRU 3000-EXIT
001240         VARYING TR-IDX FROM 1 BY 1
001250         UNTIL TR-IDX > WS-JURISDICTION-CT.
001260
001270     CLOSE REPORT-FILE.
001280
001290     GO TO FIN-PGM.
001300
001310*===============================================================*
001320*    STATIC TAX-RULE TABLE - ONE PARAGRAPH PER JURISDICTION
001330*    (SAME RATE-YEAR VALUES AS THE CALC BATCH - SEE TAX DEPT
001340*    SIGN-OFF SHEET IN THE RATE-YEAR BINDER FOR THE SOURCE.)
001350 2000-LOAD-TAX-RULE-TABLE.
001360     PERFORM 2110-LOAD-CN-RULE THRU 2110-EXIT.
001370     PERFORM 2120-LOAD-HK-RULE THRU 2120-EXIT.
001380     PERFORM 2130-LOAD-SG-RULE THRU 2130-EXIT.
001390     PERFORM 2140-LOAD-AE-RULE THRU 2140-EXIT.
001400     PERFORM 2150-LOAD-DE-RULE THRU 2150-EXIT.
001410     PERFORM 2160-LOAD-FR-RULE THRU 2160-EXIT.
001420     PERFORM 2170-LOAD-UC-RULE THRU 2170-EXIT.
001430     PERFORM 2180-LOAD-UT-RULE THRU 2180-EXIT.
001440     MOVE 8 TO WS-JURISDICTION-CT.
001450 2000-EXIT.
001460     EXIT.
001470
001480 2110-LOAD-CN-RULE.
001490     SET TR-IDX TO 1.
001500     MOVE 'CN' TO TR-JURISDICTION-CDE(TR-IDX).
001510     MOVE 7    TO TR-BRACKET-CT(TR-IDX).
001520     SET TR-BRK-IDX TO 1.
001530     MOVE  36000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001540     MOVE     .0300 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001550     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001560     SET TR-BRK-IDX UP BY 1.
001570     MOVE 144000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001580     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001590     MOVE   2520.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001600     SET TR-BRK-IDX UP BY 1.
001610     MOVE 300000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001620     MOVE     .2000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001630     MOVE  16920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001640     SET TR-BRK-IDX UP BY 1.
001650     MOVE 420000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001660     MOVE     .2500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001670     MOVE  31920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001680     SET TR-BRK-IDX UP BY 1.
001690     MOVE 660000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001700     MOVE     .3000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001710     MOVE  52920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001720     SET TR-BRK-IDX UP BY 1.
001730     MOVE 960000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001740     MOVE     .3500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001750     MOVE  85920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001760     SET TR-BRK-IDX UP BY 1.
001770     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001780     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001790     MOVE 181920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001800     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
001810     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
001820     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
001830     MOVE 'CN-A'     TO TR-TAX-FORM-CDE(TR-IDX).
001840 2110-EXIT.
001850     EXIT.
001860
001870 2120-LOAD-HK-RULE.
001880     SET TR-IDX TO 2.
001890     MOVE 'HK' TO TR-JURISDICTION-CDE(TR-IDX).
001900     MOVE 5    TO TR-BRACKET-CT(TR-IDX).
001910     SET TR-BRK-IDX TO 1.
001920     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001930     MOVE     .0200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001940     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001950     SET TR-BRK-IDX UP BY 1.
001960     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
001970     MOVE     .0600 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
001980     MOVE   1000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
001990     SET TR-BRK-IDX UP BY 1.
002000     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002010     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002020     MOVE   3000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002030     SET TR-BRK-IDX UP BY 1.
002040     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002050     MOVE     .1400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002060     MOVE   5000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002070     SET TR-BRK-IDX UP BY 1.
002080     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002090     MOVE     .1700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002100     MOVE   7000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002110     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
002120     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
002130     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
002140     MOVE 'BIR60'    TO TR-TAX-FORM-CDE(TR-IDX).
002150 2120-EXIT.
002160     EXIT.
002170
002180 2130-LOAD-SG-RULE.
002190     SET TR-IDX TO 3.
002200     MOVE 'SG' TO TR-JURISDICTION-CDE(TR-IDX).
002210     MOVE 9    TO TR-BRACKET-CT(TR-IDX).
002220     SET TR-BRK-IDX TO 1.
002230     MOVE  20000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002240     MOVE     .0200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002250     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002260     SET TR-BRK-IDX UP BY 1.
002270     MOVE  10000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002280     MOVE     .0350 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002290     MOVE    400.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002300     SET TR-BRK-IDX UP BY 1.
002310     MOVE  10000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002320     MOVE     .0700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002330     MOVE    750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002340     SET TR-BRK-IDX UP BY 1.
002350     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002360     MOVE     .1150 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002370     MOVE   1150.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002380     SET TR-BRK-IDX UP BY 1.
002390     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002400     MOVE     .1500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002410     MOVE   2750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002420     SET TR-BRK-IDX UP BY 1.
002430     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002440     MOVE     .1800 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002450     MOVE   4750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002460     SET TR-BRK-IDX UP BY 1.
002470     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002480     MOVE     .1900 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002490     MOVE   6550.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002500     SET TR-BRK-IDX UP BY 1.
002510     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002520     MOVE     .2000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002530     MOVE   8150.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002540     SET TR-BRK-IDX UP BY 1.
002550     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002560     MOVE     .2200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002570     MOVE   8950.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002580     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
002590     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
002600     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
002610     MOVE 'B1-B'     TO TR-TAX-FORM-CDE(TR-IDX).
002620 2130-EXIT.
002630     EXIT.
002640
002650 2140-LOAD-AE-RULE.
002660     SET TR-IDX TO 4.
002670     MOVE 'AE' TO TR-JURISDICTION-CDE(TR-IDX).
002680     MOVE 1    TO TR-BRACKET-CT(TR-IDX).
002690     SET TR-BRK-IDX TO 1.
002700     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002710     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002720     MOVE       0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002730     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
002740     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
002750     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
002760     MOVE 'NONE'     TO TR-TAX-FORM-CDE(TR-IDX).
002770 2140-EXIT.
002780     EXIT.
002790
002800 2150-LOAD-DE-RULE.
002810     SET TR-IDX TO 5.
002820     MOVE 'DE' TO TR-JURISDICTION-CDE(TR-IDX).
002830     MOVE 4    TO TR-BRACKET-CT(TR-IDX).
002840     SET TR-BRK-IDX TO 1.
002850     MOVE   9984.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002860     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002870     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002880     SET TR-BRK-IDX UP BY 1.
002890     MOVE   8632.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002900     MOVE     .1400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002910     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002920     SET TR-BRK-IDX UP BY 1.
002930     MOVE 107394.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002940     MOVE     .4200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002950     MOVE    950.96 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
002960     SET TR-BRK-IDX UP BY 1.
002970     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
002980     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
002990     MOVE   3666.84 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003000     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
003010     MOVE    .25    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
003020     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
003030     MOVE 'DE-100'   TO TR-TAX-FORM-CDE(TR-IDX).
003040 2150-EXIT.
003050     EXIT.
003060
003070 2160-LOAD-FR-RULE.
003080     SET TR-IDX TO 6.
003090     MOVE 'FR' TO TR-JURISDICTION-CDE(TR-IDX).
003100     MOVE 5    TO TR-BRACKET-CT(TR-IDX).
003110     SET TR-BRK-IDX TO 1.
003120     MOVE  11294.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003130     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003140     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003150     SET TR-BRK-IDX UP BY 1.
003160     MOVE  28797.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003170     MOVE     .1100 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003180     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003190     SET TR-BRK-IDX UP BY 1.
003200     MOVE  28797.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003210     MOVE     .3000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003220     MOVE   3167.67 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003230     SET TR-BRK-IDX UP BY 1.
003240     MOVE  75550.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003250     MOVE     .4100 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003260     MOVE  11706.78 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003270     SET TR-BRK-IDX UP BY 1.
003280     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003290     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003300     MOVE  14728.78 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003310     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
003320     MOVE    .30    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
003330     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
003340     MOVE 'FR-2042C' TO TR-TAX-FORM-CDE(TR-IDX).
003350 2160-EXIT.
003360     EXIT.
003370
003380 2170-LOAD-UC-RULE.
003390     SET TR-IDX TO 7.
003400     MOVE 'UC' TO TR-JURISDICTION-CDE(TR-IDX).
003410     MOVE 7    TO TR-BRACKET-CT(TR-IDX).
003420     SET TR-BRK-IDX TO 1.
003430     MOVE  11600.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003440     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003450     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003460     SET TR-BRK-IDX UP BY 1.
003470     MOVE  47150.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003480     MOVE     .1200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003490     MOVE   1160.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003500     SET TR-BRK-IDX UP BY 1.
003510     MOVE 100525.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003520     MOVE     .2200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003530     MOVE   5928.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003540     SET TR-BRK-IDX UP BY 1.
003550     MOVE 191950.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003560     MOVE     .2400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003570     MOVE  17602.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003580     SET TR-BRK-IDX UP BY 1.
003590     MOVE 243725.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003600     MOVE     .3200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003610     MOVE  34648.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003620     SET TR-BRK-IDX UP BY 1.
003630     MOVE 609350.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003640     MOVE     .3500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003650     MOVE  47836.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003660     SET TR-BRK-IDX UP BY 1.
003670     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003680     MOVE     .3700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003690     MOVE  65469.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003700     MOVE    .123   TO TR-STATE-TAX-RATE-RT(TR-IDX).
003710     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
003720     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
003730     MOVE 'US1040CA' TO TR-TAX-FORM-CDE(TR-IDX).
003740 2170-EXIT.
003750     EXIT.
003760
003770*    TEXAS BORROWS THE CALIFORNIA ENTRY'S FEDERAL ROWS - SEE THE
003780*    CALC BATCH'S OWN 2180/2185 PARAGRAPHS FOR THE SAME IDIOM.
003790 2180-LOAD-UT-RULE.
003800     SET TR-IDX TO 8.
003810     MOVE 'UT' TO TR-JURISDICTION-CDE(TR-IDX).
003820     MOVE TR-BRACKET-CT(7) TO TR-BRACKET-CT(TR-IDX).
003830     PERFORM 2185-COPY-UC-BRACKET-ROW THRU 2185-EXIT
003840         VARYING TR-BRK-IDX FROM 1 BY 1
003850         UNTIL TR-BRK-IDX > TR-BRACKET-CT(7).
003860     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
003870     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
003880     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
003890     MOVE 'US1040'   TO TR-TAX-FORM-CDE(TR-IDX).
003900 2180-EXIT.
003910     EXIT.
003920
003930 2185-COPY-UC-BRACKET-ROW.
003940     MOVE TR-BRACKET-WIDTH-AT(7 TR-BRK-IDX)
003950         TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003960     MOVE TR-BRACKET-RATE-RT(7 TR-BRK-IDX)
003970         TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003980     MOVE TR-QUICK-DEDUCTION-AT(7 TR-BRK-IDX)
003990         TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004000 2185-EXIT.
004010     EXIT.
004020
004030*===============================================================*
004040 3000-LIST-ONE-JURISDICTION.
004050     PERFORM 4150-WRITE-JURISDICTION-TITLE THRU 4150-EXIT.
004060     PERFORM 4200-WRITE-BRACKET-LINE THRU 4200-EXIT
004070         VARYING TR-BRK-IDX FROM 1 BY 1
004080         UNTIL TR-BRK-IDX > TR-BRACKET-CT(TR-IDX).
004090     PERFORM 4300-WRITE-RATE-LINE THRU 4300-EXIT.
004100 3000-EXIT.
004110     EXIT.
004120
004130*===============================================================*
004140 4100-WRITE-REPORT-HEADINGS.
004150     MOVE SPACES TO WS-HEADER-LINE-AREA.
004160     IF TEST-RUN-REQUESTED
004170         MOVE '*** TEST RUN *** TAX-RULE TABLE SIGN-OFF'
004180             TO WS-HEADER-LINE-AREA(1:41)
004190     ELSE
004200         MOVE 'EQUITY TAX CALC BATCH - RATE TABLE SIGN-OFF'
004210             TO WS-HEADER-LINE-AREA(1:44)
004220     END-IF.
004230     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
004240 4100-EXIT.
004250     EXIT.
004260
004270 4150-WRITE-JURISDICTION-TITLE.
004280     MOVE SPACES TO WS-TITLE-LINE-AREA.
004290     MOVE TR-JURISDICTION-CDE(TR-IDX) TO TTL-JURISDICTION.
004300     MOVE 'BRACKET SCHEDULE' TO TTL-LITERAL-TX.
004310     WRITE REPORT-RECORD FROM WS-TITLE-LINE-AREA.
004320 4150-EXIT.
004330     EXIT.
004340
004350 4200-WRITE-BRACKET-LINE.
004360     MOVE SPACES TO WS-BRACKET-LINE-AREA.
004370     MOVE TR-JURISDICTION-CDE(TR-IDX) TO BRK-JURISDICTION.
004380     MOVE TR-BRK-IDX TO BRK-ROW-NBR.
004390     MOVE TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX) TO BRK-WIDTH.
004400     MOVE TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX) TO BRK-RATE.
004410     MOVE TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX)
004420         TO BRK-QUICK-DEDUCTION.
004430     WRITE REPORT-RECORD FROM WS-BRACKET-LINE-AREA.
004440 4200-EXIT.
004450     EXIT.
004460
004470 4300-WRITE-RATE-LINE.
004480     MOVE SPACES TO WS-RATE-LINE-AREA.
004490     MOVE TR-JURISDICTION-CDE(TR-IDX) TO RTE-JURISDICTION.
004500     MOVE TR-STATE-TAX-RATE-RT(TR-IDX) TO RTE-STATE-RATE.
004510     MOVE TR-TRANSFER-TAX-RATE-RT(TR-IDX) TO RTE-TRANSFER-RATE.
004520     MOVE TR-TRANSFER-EXEMPT-CDE(TR-IDX) TO RTE-EXEMPT-CDE.
004530     MOVE TR-TAX-FORM-CDE(TR-IDX) TO RTE-FORM-CDE.
004540     WRITE REPORT-RECORD FROM WS-RATE-LINE-AREA.
004550 4300-EXIT.
004560     EXIT.
004570
004580*===============================================================*
004590 FIN-PGM.
004600     STOP RUN.
