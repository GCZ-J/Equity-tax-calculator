000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-TAX-CALC-BATCH.
000030 AUTHOR. R HALVERSEN.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 03/14/1989.
000060 DATE-COMPILED. 03/14/1989.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  03/14/89  RH    CR-1989-014  ORIGINAL WRITE-UP.  REPLACES THE
000140*                               MANUAL WORKSHEET USED BY STOCK
000150*                               PLAN ADMIN TO FIGURE EXERCISE AND
000160*                               SALE TAX ON OPTION/RSU/SAR GRANTS.
000170*  11/02/89  RH    CR-1989-061  ADDED SELL-TO-COVER AND CASHLESS
000180*                               HOLD RETAINED-SHARE MATH.
000190*  06/19/90  TLO   CR-1990-033  ADDED HONG KONG AND SINGAPORE
000200*                               SALARIES-TAX BRACKET TABLES.
000210*  02/08/91  TLO   CR-1991-009  ADDED UAE, GERMANY, FRANCE TABLES
000220*                               FOR THE NEW EXPAT GRANT POOL.
000230*  09/30/91  MDL   CR-1991-048  ADDED US-CALIFORNIA STATE ADD-ON
000240*                               AND US-TEXAS (NO STATE TAX) PATH.
000250*  04/17/92  MDL   CR-1992-021  FIXED QUICK-DEDUCTION TO SUBTRACT
000260*                               ON EVERY BRACKET ROW CONSUMED, NOT
000270*                               JUST THE LAST ROW - MATCHES THE
000280*                               SOURCE WORKSHEET FORMULA.
000290*  01/22/93  MDL   CR-1993-004  ADDED TAX-FORM TEMPLATE LINES SO
000300*                               FILING CLERKS DO NOT RETYPE THE
000310*                               SAME AMOUNTS ONTO THE PAPER FORMS.
000320*  08/11/94  JFG   CR-1994-037  TRANSFER-TAX EXEMPT NOW KEYS OFF
000330*                               LISTING LOCATION FOR CN, NOT JUST
000340*                               RESIDENCY - FOREIGN-LISTED CN
000350*                               WERE WRONGLY COMING OUT EXEMPT.
000360*  03/05/96  JFG   CR-1996-012  SPLIT REJECT AND WARNING MESSAGES
000370*                               OUT OF THE DETAIL REPORT LINE.
000380*  10/14/98  SPR   Y2K-0447     FILING YEAR NOW COMES FROM THE
000390*                               PARM RECORD INSTEAD OF A 2-DIGIT
000400*                               COMPILE-TIME LITERAL.  Y2K FIX.
000410*  01/29/99  SPR   Y2K-0501     REGRESSION TEST OF ALL EIGHT
000420*                               JURISDICTION TABLES AFTER THE
000430*                               PARM-YEAR CHANGE. NO LOGIC CHANGE.
000440*  07/02/01  KBD   CR-2001-019  ADDED SAR AS A THIRD INCENTIVE
000450*                               TOOL ALONGSIDE OPTION AND RSU.
000460*  05/20/03  KBD   CR-2003-008  REJECT/WARNING COUNTS ROLL INTO
000470*                               ONE REJECTED-RECORDS TOTAL ON THE
000480*                               SUMMARY PER AUDIT REQUEST.
000490*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH SO OPS
000500*                               CAN FLAG A TEST CYCLE ON THE
000510*                               REPORT HEADING WITHOUT A SPECIAL
000520*                               JCL OVERRIDE DECK.
000530*  02/14/08  PNG   CR-2008-003  WIDENED EXERCISE-QTY TO 9(9) FOR
000540*                               THE NEW BROAD-BASED RSU PLANS.
000550*  09/02/08  PNG   CR-2008-019  MOVED THE SCENARIO READ OUT OF
000560*                               MAIN-PROCEDURE INTO ITS OWN
000570*                               PARAGRAPH PER STANDARDS REVIEW -
000580*                               NO LOGIC CHANGE.
000590*  12/03/08  PNG   CR-2008-027  BRACKET ENGINE NOW ACCUMULATES IN
000600*                               A 4-DECIMAL RAW FIELD AND ROUNDS
000610*                               ONCE AT THE END, NOT ON EVERY ROW
000620*                               - A MULTI-ROW CN/HK/SG/DE/FR CASE
000630*                               WAS OFF BY A PENNY.  ALSO WIDENED
000640*                               THE REPORT EDIT FIELDS, WHICH HAD
000650*                               BEEN CLIPPING HIGH-ORDER DIGITS
000660*                               ON AN 11- OR 13-DIGIT AMOUNT.
000670*****************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000730            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT SCENARIO-FILE ASSIGN TO "SCENFILE"
000770         ORGANIZATION LINE SEQUENTIAL.
000780
000790     SELECT PARM-FILE ASSIGN TO "PARMFILE"
000800         ORGANIZATION LINE SEQUENTIAL.
000810
000820     SELECT RESULT-FILE ASSIGN TO "RESULTFL"
000830         ORGANIZATION LINE SEQUENTIAL.
000840
000850     SELECT FORMLINE-FILE ASSIGN TO "FORMLINE"
000860         ORGANIZATION LINE SEQUENTIAL.
000870
000880     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000890         ORGANIZATION LINE SEQUENTIAL.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930
000940*    Input - one calculation request per scenario
000950 FD  SCENARIO-FILE.
000960 01  SCENARIO-RECORD.
000970     05  SCEN-ID                       PIC 9(04).
000980     05  INCENTIVE-TOOL-CDE             PIC X(03).
000990         88  INCENTIVE-TOOL-OPTION          VALUE 'OPT'.
001000         88  INCENTIVE-TOOL-RSU             VALUE 'RSU'.
001010         88  INCENTIVE-TOOL-SAR             VALUE 'SAR'.
001020     05  EXERCISE-METHOD-CDE             PIC X(02).
001030         88  EXERCISE-METHOD-CASH            VALUE 'CE'.
001040         88  EXERCISE-METHOD-SELL-TO-COVER   VALUE 'SC'.
001050         88  EXERCISE-METHOD-CASHLESS-HOLD   VALUE 'CH'.
001060     05  TAX-RESIDENT-CDE                PIC X(02).
001070         88  TAX-RESIDENT-CHINA              VALUE 'CN'.
001080         88  TAX-RESIDENT-HONG-KONG          VALUE 'HK'.
001090         88  TAX-RESIDENT-SINGAPORE          VALUE 'SG'.
001100         88  TAX-RESIDENT-UAE                VALUE 'AE'.
001110         88  TAX-RESIDENT-GERMANY            VALUE 'DE'.
001120         88  TAX-RESIDENT-FRANCE             VALUE 'FR'.
001130         88  TAX-RESIDENT-US-CALIFORNIA      VALUE 'UC'.
001140         88  TAX-RESIDENT-US-TEXAS           VALUE 'UT'.
001150     05  LISTING-LOC-CDE                 PIC X(01).
001160         88  LISTING-LOC-DOMESTIC            VALUE 'D'.
001170         88  LISTING-LOC-FOREIGN             VALUE 'F'.
001180     05  EXERCISE-PRICE-AT                PIC S9(7)V99
001190                                           SIGN TRAILING SEPARATE.
001200     05  EXERCISE-QTY-CT                  PIC 9(9).
001210     05  MARKET-PRICE-AT                   PIC S9(7)V99
001220                                           SIGN TRAILING SEPARATE.
001230     05  TRANSFER-PRICE-AT                 PIC S9(7)V99
001240                                           SIGN TRAILING SEPARATE.
001250     05  OTHER-INCOME-AT                    PIC S9(9)V99
001260                                           SIGN TRAILING SEPARATE.
001270     05  SPECIAL-DEDUCTION-AT               PIC S9(9)V99
001280                                           SIGN TRAILING SEPARATE.
001290     05  FILLER                          PIC X(20).
001300
001310*    Input - single record, filing year for the form generator
001320 FD  PARM-FILE.
001330 01  PARMFILE-RECORD.
001340     05  FILING-YEAR-TX                  PIC X(04).
001350     05  FILLER                          PIC X(16).
001360
001370*    Output - one calculated result per valid scenario
001380 FD  RESULT-FILE.
001390 01  RESULT-RECORD.
001400     05  SCEN-ID                       PIC 9(04).
001410     05  INCENTIVE-TOOL-CDE             PIC X(03).
001420     05  EXERCISE-METHOD-CDE             PIC X(02).
001430     05  TAX-RESIDENT-CDE                PIC X(02).
001440     05  LISTING-LOC-CDE                 PIC X(01).
001450     05  EXERCISE-INCOME-AT               PIC S9(11)V99
001460                                           SIGN TRAILING SEPARATE.
001470     05  EXERCISE-TAX-AT                  PIC S9(11)V99
001480                                           SIGN TRAILING SEPARATE.
001490     05  ACTUAL-QTY-AT                    PIC S9(9)V99
001500                                           SIGN TRAILING SEPARATE.
001510     05  TRANSFER-INCOME-AT                PIC S9(11)V99
001520                                           SIGN TRAILING SEPARATE.
001530     05  TRANSFER-TAX-AT                   PIC S9(11)V99
001540                                           SIGN TRAILING SEPARATE.
001550     05  TOTAL-TAX-AT                      PIC S9(11)V99
001560                                           SIGN TRAILING SEPARATE.
001570     05  TOTAL-INCOME-AT                   PIC S9(11)V99
001580                                           SIGN TRAILING SEPARATE.
001590     05  NET-INCOME-AT                     PIC S9(11)V99
001600                                           SIGN TRAILING SEPARATE.
001610     05  TAX-FORM-CDE                    PIC X(08).
001620     05  FILLER                          PIC X(15).
001630
001640*    Output - one line per filing-form field, several per scenario
001650 FD  FORMLINE-FILE.
001660 01  FORMLINE-RECORD.
001670     05  SCEN-ID                       PIC 9(04).
001680     05  FIELD-NAME-TX                   PIC X(40).
001690     05  FIELD-VALUE-TX                  PIC X(20).
001700     05  FILLER                          PIC X(10).
001710
001720*    Output - print file, detail/reject/summary lines
001730 FD  REPORT-FILE.
001740 01  REPORT-RECORD                       PIC X(132).
001750
001760 WORKING-STORAGE SECTION.
001770
001780 01  WS-PROGRAM-SWITCHES.
001790     05  WS-EOF-SCENARIO-SW              PIC X(01) VALUE 'N'.
001800         88  EOF-SCENARIO                    VALUE 'Y'.
001810     05  WS-REJECT-SW                    PIC X(01) VALUE 'N'.
001820         88  SCENARIO-REJECTED               VALUE 'Y'.
001830
001840 77  WS-RECORDS-READ-CT                  PIC 9(7)  COMP.
001850 77  WS-EDIT-COUNT                       PIC Z(6)9.
001860
001870 01  WS-COUNTERS.
001880     05  WS-RECORDS-PROCESSED-CT         PIC 9(7)  COMP.
001890     05  WS-RECORDS-REJECTED-CT          PIC 9(7)  COMP.
001900
001910 01  WS-ACCUMULATORS.
001920     05  WS-TOTAL-TAX-AT                 PIC S9(13)V99
001930                                          SIGN TRAILING SEPARATE
001940                                          VALUE ZERO.
001950     05  WS-TOTAL-NET-INCOME-AT          PIC S9(13)V99
001960                                          SIGN TRAILING SEPARATE
001970                                          VALUE ZERO.
001980
001990 01  WS-WORK-FIELDS.
002000     05  WS-EXERCISE-INCOME-AT           PIC S9(11)V99
002010                                          SIGN TRAILING SEPARATE.
002020     05  WS-EXERCISE-TAX-AT              PIC S9(11)V99
002030                                          SIGN TRAILING SEPARATE.
002040     05  WS-ACTUAL-QTY-AT                PIC S9(9)V99
002050                                          SIGN TRAILING SEPARATE.
002060     05  WS-TRANSFER-INCOME-AT           PIC S9(11)V99
002070                                          SIGN TRAILING SEPARATE.
002080     05  WS-TRANSFER-TAX-AT              PIC S9(11)V99
002090                                          SIGN TRAILING SEPARATE.
002100     05  WS-TAXABLE-INCOME-AT            PIC S9(11)V99
002110                                          SIGN TRAILING SEPARATE.
002120     05  WS-BRACKET-TAX-AT               PIC S9(11)V99
002130                                          SIGN TRAILING SEPARATE.
002140     05  WS-BRACKET-TAX-RAW-AT           PIC S9(11)V9999
002150                                          SIGN TRAILING SEPARATE.
002160     05  WS-REMAINING-AT                 PIC S9(11)V99
002170                                          SIGN TRAILING SEPARATE.
002180     05  WS-DIVISOR-AT                   PIC S9(7)V99
002190                                          SIGN TRAILING SEPARATE.
002200     05  WS-REJECT-MESSAGE-TX            PIC X(60).
002210     05  WS-EDIT-AMOUNT                  PIC -(12)9.99.
002220
002230 01  WS-DATE-WORK.
002240     05  WS-FILING-YEAR-TX               PIC X(04).
002250     05  WS-FILING-YEAR-NUM REDEFINES
002260         WS-FILING-YEAR-TX               PIC 9(04).
002270
002280*    Static reference data - jurisdiction bracket and form-field
002290*    tables.  Loaded once at start-up; never changes while the
002300*    job runs.  See the 2100 thru 2180 series for the values.
002310 01  TAX-RULE-TABLE.
002320     05  TAX-RULE-ENTRY OCCURS 8 TIMES INDEXED BY TR-IDX.
002330         10  TR-JURISDICTION-CDE         PIC X(02).
002340         10  TR-BRACKET-CT               PIC 9(1) COMP.
002350         10  TR-BRACKET-ROW OCCURS 9 TIMES
002360                             INDEXED BY TR-BRK-IDX.
002370             15  TR-BRACKET-WIDTH-AT     PIC S9(9)V99
002380                                          SIGN TRAILING SEPARATE.
002390             15  TR-BRACKET-RATE-RT      PIC V9(4).
002400             15  TR-QUICK-DEDUCTION-AT   PIC S9(7)V99
002410                                          SIGN TRAILING SEPARATE.
002420         10  TR-STATE-TAX-RATE-RT        PIC V999.
002430         10  TR-TRANSFER-TAX-RATE-RT     PIC V99.
002440         10  TR-TRANSFER-EXEMPT-CDE      PIC X(01).
002450             88  TR-TRANSFER-EXEMPT-YES      VALUE 'Y'.
002460             88  TR-TRANSFER-EXEMPT-NO       VALUE 'N'.
002470         10  TR-TAX-FORM-CDE             PIC X(08).
002480         10  TR-FORM-FIELD-CT            PIC 9(1) COMP.
002490         10  TR-FORM-FIELD-ROW OCCURS 9 TIMES
002500                             INDEXED BY TR-FLD-IDX.
002510             15  TR-FIELD-NAME-TX        PIC X(40).
002520
002530*    Print-line work area - one physical layout, three logical
002540*    views, same trick the dividend/cap-gain header-detail-
002550*    trailer feeds use.
002560 01  WS-PRINT-LINE.
002570     05  WS-HEADER-LINE-AREA             PIC X(132).
002580     05  WS-DETAIL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
002590         10  DTL-SCEN-ID                 PIC Z(3)9.
002600         10  FILLER                      PIC X(02).
002610         10  DTL-TOOL                    PIC X(03).
002620         10  FILLER                      PIC X(02).
002630         10  DTL-METHOD                  PIC X(02).
002640         10  FILLER                      PIC X(03).
002650         10  DTL-RESIDENT                PIC X(02).
002660         10  FILLER                      PIC X(03).
002670         10  DTL-EXER-INCOME             PIC -(10)9.99.
002680         10  FILLER                      PIC X(02).
002690         10  DTL-EXER-TAX                PIC -(10)9.99.
002700         10  FILLER                      PIC X(02).
002710         10  DTL-ACT-QTY                 PIC -(7)9.99.
002720         10  FILLER                      PIC X(02).
002730         10  DTL-TRANSFER-TAX            PIC -(10)9.99.
002740         10  FILLER                      PIC X(02).
002750         10  DTL-TOTAL-TAX               PIC -(10)9.99.
002760         10  FILLER                      PIC X(02).
002770         10  DTL-NET-INCOME              PIC -(10)9.99.
002780         10  FILLER                      PIC X(20).
002790     05  WS-REJECT-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
002800         10  RJT-SCEN-ID                 PIC Z(3)9.
002810         10  FILLER                      PIC X(02).
002820         10  RJT-MESSAGE-TX               PIC X(60).
002830         10  FILLER                      PIC X(66).
002840     05  WS-SUMMARY-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
002850         10  SUM-LABEL-TX                PIC X(30).
002860         10  SUM-VALUE-TX                PIC X(20).
002870         10  FILLER                      PIC X(82).
002880
002890 PROCEDURE DIVISION.
002900 MAIN-PROCEDURE.
002910
002920     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002930     PERFORM 2000-LOAD-TAX-RULE-TABLE THRU 2000-EXIT.
002940
002950     OPEN INPUT  SCENARIO-FILE PARM-FILE
002960     OPEN OUTPUT RESULT-FILE FORMLINE-FILE REPORT-FILE
002970
002980     PERFORM 2500-READ-PARM THRU 2500-EXIT.
002990     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
003000
003010     PERFORM 2600-READ-AND-PROCESS-SCENARIO THRU 2600-EXIT
003020         UNTIL EOF-SCENARIO
003030
003040     PERFORM 4900-PRINT-SUMMARY THRU 4900-EXIT.
003050
003060     CLOSE SCENARIO-FILE PARM-FILE RESULT-FILE
003070           FORMLINE-FILE REPORT-FILE.
003080
003090     GO TO FIN-PGM.
003100
003110*===============================================================*
003120*    INITIALIZATION
003130 1000-INITIALIZE.
003140     MOVE 'N' TO WS-EOF-SCENARIO-SW.
003150     MOVE 'N' TO WS-REJECT-SW.
003160     MOVE ZERO TO WS-RECORDS-READ-CT
003170                  WS-RECORDS-PROCESSED-CT
003180                  WS-RECORDS-REJECTED-CT.
003190     MOVE ZERO TO WS-TOTAL-TAX-AT WS-TOTAL-NET-INCOME-AT.
003200 1000-EXIT.
003210     EXIT.
003220
003230*===============================================================*
003240*    STATIC TAX-RULE TABLE - ONE PARAGRAPH PER JURISDICTION
003250 2000-LOAD-TAX-RULE-TABLE.
003260     PERFORM 2110-LOAD-CN-RULE THRU 2110-EXIT.
003270     PERFORM 2120-LOAD-HK-RULE THRU 2120-EXIT.
003280     PERFORM 2130-LOAD-SG-RULE THRU 2130-EXIT.
003290     PERFORM 2140-LOAD-AE-RULE THRU 2140-EXIT.
003300     PERFORM 2150-LOAD-DE-RULE THRU 2150-EXIT.
003310     PERFORM 2160-LOAD-FR-RULE THRU 2160-EXIT.
003320     PERFORM 2170-LOAD-UC-RULE THRU 2170-EXIT.
003330     PERFORM 2180-LOAD-UT-RULE THRU 2180-EXIT.
003340 2000-EXIT.
003350     EXIT.
003360
003370*    CR-1989-014/CR-1990-033 - CHINA MAINLAND COMPREHENSIVE-
003380*    INCOME BRACKETS, FORM CN-A.
003390 2110-LOAD-CN-RULE.
003400     SET TR-IDX TO 1.
003410     MOVE 'CN' TO TR-JURISDICTION-CDE(TR-IDX).
003420     MOVE 7    TO TR-BRACKET-CT(TR-IDX).
003430     SET TR-BRK-IDX TO 1.
003440     MOVE  36000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003450     MOVE     .0300 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003460     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003470     SET TR-BRK-IDX UP BY 1.
003480     MOVE 144000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003490     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003500     MOVE   2520.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003510     SET TR-BRK-IDX UP BY 1.
003520     MOVE 300000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003530     MOVE     .2000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003540     MOVE  16920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003550     SET TR-BRK-IDX UP BY 1.
003560     MOVE 420000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003570     MOVE     .2500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003580     MOVE  31920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003590     SET TR-BRK-IDX UP BY 1.
003600     MOVE 660000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003610     MOVE     .3000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003620     MOVE  52920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003630     SET TR-BRK-IDX UP BY 1.
003640     MOVE 960000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003650     MOVE     .3500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003660     MOVE  85920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003670     SET TR-BRK-IDX UP BY 1.
003680     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
003690     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
003700     MOVE 181920.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
003710     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
003720     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
003730     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
003740     MOVE 'CN-A'     TO TR-TAX-FORM-CDE(TR-IDX).
003750     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
003760     SET TR-FLD-IDX TO 1.
003770     MOVE 'Equity incentive type'
003780                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003790     SET TR-FLD-IDX UP BY 1.
003800     MOVE 'Exercise income'
003810                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003820     SET TR-FLD-IDX UP BY 1.
003830     MOVE 'Transfer gain amount'
003840                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003850     SET TR-FLD-IDX UP BY 1.
003860     MOVE 'Tax payable'
003870                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003880     SET TR-FLD-IDX UP BY 1.
003890     MOVE 'Exercise/vesting date'
003900                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003910     SET TR-FLD-IDX UP BY 1.
003920     MOVE 'Filing year'
003930                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003940     SET TR-FLD-IDX UP BY 1.
003950     MOVE 'Taxable income'
003960                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
003970     SET TR-FLD-IDX UP BY 1.
003980     MOVE 'Applicable rate'
003990                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004000 2110-EXIT.
004010     EXIT.
004020
004030*    CR-1990-033 - HONG KONG SALARIES TAX BRACKETS, FORM BIR60.
004040 2120-LOAD-HK-RULE.
004050     SET TR-IDX TO 2.
004060     MOVE 'HK' TO TR-JURISDICTION-CDE(TR-IDX).
004070     MOVE 5    TO TR-BRACKET-CT(TR-IDX).
004080     SET TR-BRK-IDX TO 1.
004090     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004100     MOVE     .0200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004110     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004120     SET TR-BRK-IDX UP BY 1.
004130     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004140     MOVE     .0600 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004150     MOVE   1000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004160     SET TR-BRK-IDX UP BY 1.
004170     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004180     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004190     MOVE   3000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004200     SET TR-BRK-IDX UP BY 1.
004210     MOVE  50000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004220     MOVE     .1400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004230     MOVE   5000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004240     SET TR-BRK-IDX UP BY 1.
004250     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004260     MOVE     .1700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004270     MOVE   7000.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004280     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
004290     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
004300     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
004310     MOVE 'BIR60'    TO TR-TAX-FORM-CDE(TR-IDX).
004320     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
004330     SET TR-FLD-IDX TO 1.
004340     MOVE 'Equity incentive type'
004350                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004360     SET TR-FLD-IDX UP BY 1.
004370     MOVE 'Exercise income'
004380                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004390     SET TR-FLD-IDX UP BY 1.
004400     MOVE 'Transfer gain amount'
004410                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004420     SET TR-FLD-IDX UP BY 1.
004430     MOVE 'Tax payable'
004440                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004450     SET TR-FLD-IDX UP BY 1.
004460     MOVE 'Exercise/vesting date'
004470                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004480     SET TR-FLD-IDX UP BY 1.
004490     MOVE 'Filing year'
004500                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004510     SET TR-FLD-IDX UP BY 1.
004520     MOVE "Employer's name"
004530                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004540     SET TR-FLD-IDX UP BY 1.
004550     MOVE 'Hong Kong ID number'
004560                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
004570 2120-EXIT.
004580     EXIT.
004590
004600*    CR-1990-033 - SINGAPORE RESIDENT BRACKETS, FORM B1-B.
004610 2130-LOAD-SG-RULE.
004620     SET TR-IDX TO 3.
004630     MOVE 'SG' TO TR-JURISDICTION-CDE(TR-IDX).
004640     MOVE 9    TO TR-BRACKET-CT(TR-IDX).
004650     SET TR-BRK-IDX TO 1.
004660     MOVE  20000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004670     MOVE     .0200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004680     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004690     SET TR-BRK-IDX UP BY 1.
004700     MOVE  10000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004710     MOVE     .0350 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004720     MOVE    400.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004730     SET TR-BRK-IDX UP BY 1.
004740     MOVE  10000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004750     MOVE     .0700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004760     MOVE    750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004770     SET TR-BRK-IDX UP BY 1.
004780     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004790     MOVE     .1150 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004800     MOVE   1150.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004810     SET TR-BRK-IDX UP BY 1.
004820     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004830     MOVE     .1500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004840     MOVE   2750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004850     SET TR-BRK-IDX UP BY 1.
004860     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004870     MOVE     .1800 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004880     MOVE   4750.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004890     SET TR-BRK-IDX UP BY 1.
004900     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004910     MOVE     .1900 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004920     MOVE   6550.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004930     SET TR-BRK-IDX UP BY 1.
004940     MOVE  40000.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004950     MOVE     .2000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
004960     MOVE   8150.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
004970     SET TR-BRK-IDX UP BY 1.
004980     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
004990     MOVE     .2200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005000     MOVE   8950.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005010     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
005020     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
005030     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
005040     MOVE 'B1-B'     TO TR-TAX-FORM-CDE(TR-IDX).
005050     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
005060     SET TR-FLD-IDX TO 1.
005070     MOVE 'Equity incentive type'
005080                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005090     SET TR-FLD-IDX UP BY 1.
005100     MOVE 'Exercise income'
005110                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005120     SET TR-FLD-IDX UP BY 1.
005130     MOVE 'Transfer gain amount'
005140                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005150     SET TR-FLD-IDX UP BY 1.
005160     MOVE 'Tax payable'
005170                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005180     SET TR-FLD-IDX UP BY 1.
005190     MOVE 'Exercise/vesting date'
005200                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005210     SET TR-FLD-IDX UP BY 1.
005220     MOVE 'Filing year'
005230                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005240     SET TR-FLD-IDX UP BY 1.
005250     MOVE 'Employer tax reference'
005260                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005270     SET TR-FLD-IDX UP BY 1.
005280     MOVE 'NRIC or FIN number'
005290                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005300 2130-EXIT.
005310     EXIT.
005320
005330*    CR-1991-009 - UAE, NO INCOME TAX, FORM NONE.
005340 2140-LOAD-AE-RULE.
005350     SET TR-IDX TO 4.
005360     MOVE 'AE' TO TR-JURISDICTION-CDE(TR-IDX).
005370     MOVE 1    TO TR-BRACKET-CT(TR-IDX).
005380     SET TR-BRK-IDX TO 1.
005390     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
005400     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005410     MOVE       0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005420     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
005430     MOVE    .00    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
005440     MOVE 'Y'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
005450     MOVE 'NONE'     TO TR-TAX-FORM-CDE(TR-IDX).
005460     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
005470     SET TR-FLD-IDX TO 1.
005480     MOVE 'Equity incentive type'
005490                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005500     SET TR-FLD-IDX UP BY 1.
005510     MOVE 'Exercise income'
005520                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005530     SET TR-FLD-IDX UP BY 1.
005540     MOVE 'Transfer gain amount'
005550                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005560     SET TR-FLD-IDX UP BY 1.
005570     MOVE 'Tax payable'
005580                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005590     SET TR-FLD-IDX UP BY 1.
005600     MOVE 'Exercise/vesting date'
005610                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005620     SET TR-FLD-IDX UP BY 1.
005630     MOVE 'Filing year'
005640                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005650     SET TR-FLD-IDX UP BY 1.
005660     MOVE 'Employer sponsor name'
005670                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005680     SET TR-FLD-IDX UP BY 1.
005690     MOVE 'Emirates ID number'
005700                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
005710 2140-EXIT.
005720     EXIT.
005730
005740*    CR-1991-009 - GERMANY BRACKETS, FORM DE-100.
005750 2150-LOAD-DE-RULE.
005760     SET TR-IDX TO 5.
005770     MOVE 'DE' TO TR-JURISDICTION-CDE(TR-IDX).
005780     MOVE 4    TO TR-BRACKET-CT(TR-IDX).
005790     SET TR-BRK-IDX TO 1.
005800     MOVE   9984.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
005810     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005820     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005830     SET TR-BRK-IDX UP BY 1.
005840     MOVE   8632.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
005850     MOVE     .1400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005860     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005870     SET TR-BRK-IDX UP BY 1.
005880     MOVE 107394.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
005890     MOVE     .4200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005900     MOVE    950.96 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005910     SET TR-BRK-IDX UP BY 1.
005920     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
005930     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
005940     MOVE   3666.84 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
005950     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
005960     MOVE    .25    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
005970     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
005980     MOVE 'DE-100'   TO TR-TAX-FORM-CDE(TR-IDX).
005990     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
006000     SET TR-FLD-IDX TO 1.
006010     MOVE 'Equity incentive type'
006020                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006030     SET TR-FLD-IDX UP BY 1.
006040     MOVE 'Exercise income'
006050                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006060     SET TR-FLD-IDX UP BY 1.
006070     MOVE 'Transfer gain amount'
006080                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006090     SET TR-FLD-IDX UP BY 1.
006100     MOVE 'Tax payable'
006110                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006120     SET TR-FLD-IDX UP BY 1.
006130     MOVE 'Exercise/vesting date'
006140                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006150     SET TR-FLD-IDX UP BY 1.
006160     MOVE 'Filing year'
006170                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006180     SET TR-FLD-IDX UP BY 1.
006190     MOVE 'Steuer-ID (tax ID)'
006200                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006210     SET TR-FLD-IDX UP BY 1.
006220     MOVE 'Finanzamt (tax office)'
006230                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006240 2150-EXIT.
006250     EXIT.
006260
006270*    CR-1991-009 - FRANCE BRACKETS, FORM FR-2042C.
006280 2160-LOAD-FR-RULE.
006290     SET TR-IDX TO 6.
006300     MOVE 'FR' TO TR-JURISDICTION-CDE(TR-IDX).
006310     MOVE 5    TO TR-BRACKET-CT(TR-IDX).
006320     SET TR-BRK-IDX TO 1.
006330     MOVE  11294.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006340     MOVE      0.0000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006350     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006360     SET TR-BRK-IDX UP BY 1.
006370     MOVE  28797.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006380     MOVE     .1100 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006390     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006400     SET TR-BRK-IDX UP BY 1.
006410     MOVE  28797.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006420     MOVE     .3000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006430     MOVE   3167.67 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006440     SET TR-BRK-IDX UP BY 1.
006450     MOVE  75550.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006460     MOVE     .4100 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006470     MOVE  11706.78 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006480     SET TR-BRK-IDX UP BY 1.
006490     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006500     MOVE     .4500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006510     MOVE  14728.78 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006520     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
006530     MOVE    .30    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
006540     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
006550     MOVE 'FR-2042C' TO TR-TAX-FORM-CDE(TR-IDX).
006560     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
006570     SET TR-FLD-IDX TO 1.
006580     MOVE 'Equity incentive type'
006590                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006600     SET TR-FLD-IDX UP BY 1.
006610     MOVE 'Exercise income'
006620                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006630     SET TR-FLD-IDX UP BY 1.
006640     MOVE 'Transfer gain amount'
006650                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006660     SET TR-FLD-IDX UP BY 1.
006670     MOVE 'Tax payable'
006680                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006690     SET TR-FLD-IDX UP BY 1.
006700     MOVE 'Exercise/vesting date'
006710                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006720     SET TR-FLD-IDX UP BY 1.
006730     MOVE 'Filing year'
006740                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006750     SET TR-FLD-IDX UP BY 1.
006760     MOVE 'Numero fiscal'
006770                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006780     SET TR-FLD-IDX UP BY 1.
006790     MOVE 'Centre des impots'
006800                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
006810 2160-EXIT.
006820     EXIT.
006830
006840*    CR-1991-048 - US FEDERAL BRACKETS PLUS CALIFORNIA STATE
006850*    ADD-ON, FORM US1040CA.
006860 2170-LOAD-UC-RULE.
006870     SET TR-IDX TO 7.
006880     MOVE 'UC' TO TR-JURISDICTION-CDE(TR-IDX).
006890     MOVE 7    TO TR-BRACKET-CT(TR-IDX).
006900     SET TR-BRK-IDX TO 1.
006910     MOVE  11600.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006920     MOVE     .1000 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006930     MOVE      0.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006940     SET TR-BRK-IDX UP BY 1.
006950     MOVE  47150.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
006960     MOVE     .1200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
006970     MOVE   1160.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
006980     SET TR-BRK-IDX UP BY 1.
006990     MOVE 100525.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007000     MOVE     .2200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007010     MOVE   5928.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
007020     SET TR-BRK-IDX UP BY 1.
007030     MOVE 191950.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007040     MOVE     .2400 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007050     MOVE  17602.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
007060     SET TR-BRK-IDX UP BY 1.
007070     MOVE 243725.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007080     MOVE     .3200 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007090     MOVE  34648.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
007100     SET TR-BRK-IDX UP BY 1.
007110     MOVE 609350.00 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007120     MOVE     .3500 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007130     MOVE  47836.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
007140     SET TR-BRK-IDX UP BY 1.
007150     MOVE 999999999.99 TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007160     MOVE     .3700 TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007170     MOVE  65469.00 TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
007180     MOVE    .123   TO TR-STATE-TAX-RATE-RT(TR-IDX).
007190     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
007200     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
007210     MOVE 'US1040CA' TO TR-TAX-FORM-CDE(TR-IDX).
007220     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
007230     SET TR-FLD-IDX TO 1.
007240     MOVE 'Equity incentive type'
007250                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007260     SET TR-FLD-IDX UP BY 1.
007270     MOVE 'Exercise income'
007280                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007290     SET TR-FLD-IDX UP BY 1.
007300     MOVE 'Transfer gain amount'
007310                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007320     SET TR-FLD-IDX UP BY 1.
007330     MOVE 'Tax payable'
007340                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007350     SET TR-FLD-IDX UP BY 1.
007360     MOVE 'Exercise/vesting date'
007370                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007380     SET TR-FLD-IDX UP BY 1.
007390     MOVE 'Filing year'
007400                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007410     SET TR-FLD-IDX UP BY 1.
007420     MOVE 'Wage income (equity)'
007430                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007440     SET TR-FLD-IDX UP BY 1.
007450     MOVE 'Capital gain (transfer)'
007460                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007470 2170-EXIT.
007480     EXIT.
007490
007500*    CR-1991-048 - SAME FEDERAL BRACKETS AS UC, NO STATE TAX,
007510*    FORM US1040.
007520 2180-LOAD-UT-RULE.
007530     SET TR-IDX TO 8.
007540     MOVE 'UT' TO TR-JURISDICTION-CDE(TR-IDX).
007550     MOVE TR-BRACKET-CT(7) TO TR-BRACKET-CT(TR-IDX).
007560     PERFORM 2185-COPY-UC-BRACKET-ROW THRU 2185-EXIT
007570         VARYING TR-BRK-IDX FROM 1 BY 1
007580         UNTIL TR-BRK-IDX > TR-BRACKET-CT(7).
007590     MOVE    .000   TO TR-STATE-TAX-RATE-RT(TR-IDX).
007600     MOVE    .20    TO TR-TRANSFER-TAX-RATE-RT(TR-IDX).
007610     MOVE 'N'        TO TR-TRANSFER-EXEMPT-CDE(TR-IDX).
007620     MOVE 'US1040'   TO TR-TAX-FORM-CDE(TR-IDX).
007630     MOVE 8          TO TR-FORM-FIELD-CT(TR-IDX).
007640     SET TR-FLD-IDX TO 1.
007650     MOVE 'Equity incentive type'
007660                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007670     SET TR-FLD-IDX UP BY 1.
007680     MOVE 'Exercise income'
007690                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007700     SET TR-FLD-IDX UP BY 1.
007710     MOVE 'Transfer gain amount'
007720                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007730     SET TR-FLD-IDX UP BY 1.
007740     MOVE 'Tax payable'
007750                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007760     SET TR-FLD-IDX UP BY 1.
007770     MOVE 'Exercise/vesting date'
007780                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007790     SET TR-FLD-IDX UP BY 1.
007800     MOVE 'Filing year'
007810                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007820     SET TR-FLD-IDX UP BY 1.
007830     MOVE 'Wage income (equity)'
007840                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007850     SET TR-FLD-IDX UP BY 1.
007860     MOVE 'Capital gain (transfer)'
007870                     TO TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX).
007880 2180-EXIT.
007890     EXIT.
007900
007910*    TEXAS BORROWS THE CALIFORNIA ENTRY'S FEDERAL ROWS SO THE
007920*    TWO BRACKET TABLES CANNOT DRIFT APART ACROSS A RATE-YEAR
007930*    CHANGE (CR-1991-048).
007940 2185-COPY-UC-BRACKET-ROW.
007950     MOVE TR-BRACKET-WIDTH-AT(7 TR-BRK-IDX)
007960         TO TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX).
007970     MOVE TR-BRACKET-RATE-RT(7 TR-BRK-IDX)
007980         TO TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX).
007990     MOVE TR-QUICK-DEDUCTION-AT(7 TR-BRK-IDX)
008000         TO TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX).
008010 2185-EXIT.
008020     EXIT.
008030
008040*===============================================================*
008050*    PARM RECORD - FILING YEAR FOR THE FORM GENERATOR
008060 2500-READ-PARM.
008070     READ PARM-FILE
008080         AT END
008090             MOVE SPACES TO WS-FILING-YEAR-TX
008100         NOT AT END
008110             MOVE FILING-YEAR-TX OF PARMFILE-RECORD
008120                 TO WS-FILING-YEAR-TX
008130     END-READ.
008140 2500-EXIT.
008150     EXIT.
008160
008170*===============================================================*
008180 2600-READ-AND-PROCESS-SCENARIO.
008190     READ SCENARIO-FILE
008200         AT END
008210             SET EOF-SCENARIO TO TRUE
008220         NOT AT END
008230             ADD 1 TO WS-RECORDS-READ-CT
008240             PERFORM 3000-PROCESS-ONE-SCENARIO THRU 3000-EXIT
008250     END-READ.
008260 2600-EXIT.
008270     EXIT.
008280
008290*===============================================================*
008300*    ONE SCENARIO - VALIDATE, COMPUTE, WRITE, TALLY
008310 3000-PROCESS-ONE-SCENARIO.
008320     MOVE 'N' TO WS-REJECT-SW.
008330     PERFORM 2900-VALIDATE-SCENARIO THRU 2900-EXIT.
008340     IF SCENARIO-REJECTED
008350         ADD 1 TO WS-RECORDS-REJECTED-CT
008360     ELSE
008370         PERFORM 3100-CALC-EXERCISE-INCOME THRU 3100-EXIT
008380         PERFORM 3200-CALC-EXERCISE-TAX THRU 3200-EXIT
008390         PERFORM 3400-CALC-ACTUAL-QTY THRU 3400-EXIT
008400         PERFORM 3500-CALC-TRANSFER THRU 3500-EXIT
008410         PERFORM 3600-ASSEMBLE-RESULT THRU 3600-EXIT
008420         WRITE RESULT-RECORD
008430         PERFORM 3700-WRITE-FORM-LINES THRU 3700-EXIT
008440         PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT
008450         ADD 1 TO WS-RECORDS-PROCESSED-CT
008460         ADD TOTAL-TAX-AT OF RESULT-RECORD TO WS-TOTAL-TAX-AT
008470         ADD NET-INCOME-AT OF RESULT-RECORD
008480             TO WS-TOTAL-NET-INCOME-AT
008490     END-IF.
008500 3000-EXIT.
008510     EXIT.
008520
008530*    CR-1996-012 - SPLIT THE TWO SKIP REASONS INTO DISTINCT
008540*    MESSAGES; BOTH STILL COUNT AGAINST THE REJECTED TOTAL
008550*    (CR-2003-008).
008560 2900-VALIDATE-SCENARIO.
008570     IF EXERCISE-QTY-CT OF SCENARIO-RECORD <= ZERO
008580         MOVE 'QUANTITY MUST BE POSITIVE' TO WS-REJECT-MESSAGE-TX
008590         MOVE 'Y' TO WS-REJECT-SW
008600     ELSE
008610         IF MARKET-PRICE-AT OF SCENARIO-RECORD <
008620            EXERCISE-PRICE-AT OF SCENARIO-RECORD
008630            AND NOT INCENTIVE-TOOL-RSU
008640             MOVE
008650             'MARKET BELOW EXERCISE PRICE - NO INCOME, ZERO TAX'
008660                 TO WS-REJECT-MESSAGE-TX
008670             MOVE 'Y' TO WS-REJECT-SW
008680         END-IF
008690     END-IF.
008700     IF SCENARIO-REJECTED
008710         PERFORM 4300-WRITE-REJECT-LINE THRU 4300-EXIT
008720     END-IF.
008730 2900-EXIT.
008740     EXIT.
008750
008760*===============================================================*
008770*    EXERCISE-INCOME CALCULATOR
008780 3100-CALC-EXERCISE-INCOME.
008790     IF INCENTIVE-TOOL-RSU
008800         COMPUTE WS-EXERCISE-INCOME-AT ROUNDED =
008810             MARKET-PRICE-AT OF SCENARIO-RECORD *
008820             EXERCISE-QTY-CT OF SCENARIO-RECORD
008830     ELSE
008840         COMPUTE WS-EXERCISE-INCOME-AT ROUNDED =
008850             (MARKET-PRICE-AT OF SCENARIO-RECORD -
008860              EXERCISE-PRICE-AT OF SCENARIO-RECORD) *
008870             EXERCISE-QTY-CT OF SCENARIO-RECORD
008880     END-IF.
008890     IF WS-EXERCISE-INCOME-AT < ZERO
008900         MOVE ZERO TO WS-EXERCISE-INCOME-AT
008910     END-IF.
008920 3100-EXIT.
008930     EXIT.
008940
008950*===============================================================*
008960*    EXERCISE-TAX CALCULATOR - JURISDICTION DISPATCH
008970*    (CR-1994-037 CORRECTED THE CN TRANSFER EXEMPTION, NOT THIS
008980*    PARAGRAPH, BUT SEE 3500 BELOW)
008990 3200-CALC-EXERCISE-TAX.
009000     PERFORM 3250-FIND-JURISDICTION-ROW THRU 3250-EXIT.
009010     IF TAX-RESIDENT-UAE OF SCENARIO-RECORD
009020         MOVE ZERO TO WS-EXERCISE-TAX-AT
009030     ELSE
009040         IF TAX-RESIDENT-CHINA OF SCENARIO-RECORD
009050            AND LISTING-LOC-DOMESTIC OF SCENARIO-RECORD
009060             COMPUTE WS-TAXABLE-INCOME-AT =
009070                 WS-EXERCISE-INCOME-AT +
009080                 OTHER-INCOME-AT OF SCENARIO-RECORD -
009090                 60000 -
009100                 SPECIAL-DEDUCTION-AT OF SCENARIO-RECORD
009110             IF WS-TAXABLE-INCOME-AT < ZERO
009120                 MOVE ZERO TO WS-TAXABLE-INCOME-AT
009130             END-IF
009140             PERFORM 3300-BRACKET-ENGINE THRU 3300-EXIT
009150             MOVE WS-BRACKET-TAX-AT TO WS-EXERCISE-TAX-AT
009160         ELSE
009170             MOVE WS-EXERCISE-INCOME-AT TO WS-TAXABLE-INCOME-AT
009180             PERFORM 3300-BRACKET-ENGINE THRU 3300-EXIT
009190             MOVE WS-BRACKET-TAX-AT TO WS-EXERCISE-TAX-AT
009200             IF TAX-RESIDENT-US-CALIFORNIA OF SCENARIO-RECORD
009210                 COMPUTE WS-EXERCISE-TAX-AT ROUNDED =
009220                     WS-EXERCISE-TAX-AT +
009230                     WS-EXERCISE-INCOME-AT *
009240                         TR-STATE-TAX-RATE-RT(TR-IDX)
009250             END-IF
009260         END-IF
009270     END-IF.
009280     COMPUTE WS-EXERCISE-TAX-AT ROUNDED = WS-EXERCISE-TAX-AT.
009290 3200-EXIT.
009300     EXIT.
009310
009320*    LOCATE THE JURISDICTION'S TAX-RULE-TABLE ROW FOR THIS
009330*    SCENARIO.  TR-IDX STAYS SET FOR THE REST OF THE SCENARIO.
009340 3250-FIND-JURISDICTION-ROW.
009350     SET TR-IDX TO 1.
009360     SEARCH TAX-RULE-ENTRY
009370         AT END
009380             DISPLAY 'EIT-CALCBAT: UNKNOWN JURISDICTION '
009390                     TAX-RESIDENT-CDE OF SCENARIO-RECORD
009400         WHEN TR-JURISDICTION-CDE(TR-IDX) =
009410              TAX-RESIDENT-CDE OF SCENARIO-RECORD
009420             CONTINUE
009430     END-SEARCH.
009440 3250-EXIT.
009450     EXIT.
009460
009470*===============================================================*
009480*    PROGRESSIVE BRACKET TAX ENGINE
009490*    CR-1992-021 - QUICK-DEDUCTION SUBTRACTS ON EVERY ROW
009500*    CONSUMED, NOT JUST THE LAST ONE.  REPRODUCED VERBATIM FROM
009510*    THE OLD MANUAL WORKSHEET - DO NOT "FIX" THE DOUBLE-DEDUCT.
009520*    CR-2008-027 - THE RAW ACCUMULATOR CARRIES 4 DECIMALS SO A
009530*    MULTI-ROW INCOME DOES NOT GET TRUNCATED TO 2 PLACES ON EVERY
009540*    ROW BEFORE THE FINAL ROUND - ONLY ROUND ONCE, AT 3300-EXIT.
009550 3300-BRACKET-ENGINE.
009560     MOVE ZERO TO WS-BRACKET-TAX-RAW-AT.
009570     MOVE WS-TAXABLE-INCOME-AT TO WS-REMAINING-AT.
009580     IF WS-REMAINING-AT < ZERO
009590         MOVE ZERO TO WS-REMAINING-AT
009600     END-IF.
009610     PERFORM 3310-BRACKET-ROW THRU 3310-EXIT
009620         VARYING TR-BRK-IDX FROM 1 BY 1
009630         UNTIL TR-BRK-IDX > TR-BRACKET-CT(TR-IDX)
009640            OR WS-REMAINING-AT <= ZERO.
009650     COMPUTE WS-BRACKET-TAX-AT ROUNDED = WS-BRACKET-TAX-RAW-AT.
009660 3300-EXIT.
009670     EXIT.
009680
009690 3310-BRACKET-ROW.
009700     IF WS-REMAINING-AT > TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX)
009710         COMPUTE WS-BRACKET-TAX-RAW-AT =
009720             WS-BRACKET-TAX-RAW-AT +
009730             TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX) *
009740                 TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX) -
009750             TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX)
009760         SUBTRACT TR-BRACKET-WIDTH-AT(TR-IDX TR-BRK-IDX)
009770             FROM WS-REMAINING-AT
009780     ELSE
009790         COMPUTE WS-BRACKET-TAX-RAW-AT =
009800             WS-BRACKET-TAX-RAW-AT +
009810             WS-REMAINING-AT *
009820                 TR-BRACKET-RATE-RT(TR-IDX TR-BRK-IDX) -
009830             TR-QUICK-DEDUCTION-AT(TR-IDX TR-BRK-IDX)
009840         MOVE ZERO TO WS-REMAINING-AT
009850     END-IF.
009860 3310-EXIT.
009870     EXIT.
009880
009890*===============================================================*
009900*    RETAINED-QUANTITY CALCULATOR
009910 3400-CALC-ACTUAL-QTY.
009920     MOVE MARKET-PRICE-AT OF SCENARIO-RECORD TO WS-DIVISOR-AT.
009930     IF WS-DIVISOR-AT = ZERO
009940         MOVE 1 TO WS-DIVISOR-AT
009950     END-IF.
009960     IF EXERCISE-METHOD-CASH OF SCENARIO-RECORD
009970         MOVE EXERCISE-QTY-CT OF SCENARIO-RECORD
009980             TO WS-ACTUAL-QTY-AT
009990     ELSE
010000         IF EXERCISE-METHOD-SELL-TO-COVER OF SCENARIO-RECORD
010010             COMPUTE WS-ACTUAL-QTY-AT ROUNDED =
010020                 EXERCISE-QTY-CT OF SCENARIO-RECORD -
010030                 (WS-EXERCISE-TAX-AT / WS-DIVISOR-AT)
010040         ELSE
010050             COMPUTE WS-ACTUAL-QTY-AT ROUNDED =
010060                 EXERCISE-QTY-CT OF SCENARIO-RECORD -
010070                 ((EXERCISE-PRICE-AT OF SCENARIO-RECORD *
010080                   EXERCISE-QTY-CT OF SCENARIO-RECORD +
010090                   WS-EXERCISE-TAX-AT) / WS-DIVISOR-AT)
010100         END-IF
010110     END-IF.
010120     IF WS-ACTUAL-QTY-AT < ZERO
010130         MOVE ZERO TO WS-ACTUAL-QTY-AT
010140     END-IF.
010150 3400-EXIT.
010160     EXIT.
010170
010180*===============================================================*
010190*    TRANSFER-TAX CALCULATOR
010200*    CR-1994-037 - EXEMPTION NOW CHECKS LISTING-LOC TOO, SO A
010210*    FOREIGN-LISTED CN GRANT PAYS THE FULL 20 PERCENT.
010220 3500-CALC-TRANSFER.
010230     IF TRANSFER-PRICE-AT OF SCENARIO-RECORD > ZERO
010240         COMPUTE WS-TRANSFER-INCOME-AT ROUNDED =
010250             (TRANSFER-PRICE-AT OF SCENARIO-RECORD -
010260              MARKET-PRICE-AT OF SCENARIO-RECORD) *
010270             WS-ACTUAL-QTY-AT
010280         IF WS-TRANSFER-INCOME-AT < ZERO
010290             MOVE ZERO TO WS-TRANSFER-INCOME-AT
010300         END-IF
010310         IF TR-TRANSFER-EXEMPT-YES(TR-IDX)
010320            AND LISTING-LOC-DOMESTIC OF SCENARIO-RECORD
010330             MOVE ZERO TO WS-TRANSFER-TAX-AT
010340         ELSE
010350             COMPUTE WS-TRANSFER-TAX-AT ROUNDED =
010360                 WS-TRANSFER-INCOME-AT *
010370                     TR-TRANSFER-TAX-RATE-RT(TR-IDX)
010380             IF TAX-RESIDENT-US-CALIFORNIA OF SCENARIO-RECORD
010390                 COMPUTE WS-TRANSFER-TAX-AT ROUNDED =
010400                     WS-TRANSFER-TAX-AT +
010410                     WS-TRANSFER-INCOME-AT * .123
010420             END-IF
010430         END-IF
010440     ELSE
010450         MOVE ZERO TO WS-TRANSFER-INCOME-AT WS-TRANSFER-TAX-AT
010460     END-IF.
010470 3500-EXIT.
010480     EXIT.
010490
010500*===============================================================*
010510*    RESULT ASSEMBLER
010520 3600-ASSEMBLE-RESULT.
010530     MOVE SCEN-ID OF SCENARIO-RECORD TO SCEN-ID OF RESULT-RECORD.
010540     MOVE INCENTIVE-TOOL-CDE OF SCENARIO-RECORD
010550         TO INCENTIVE-TOOL-CDE OF RESULT-RECORD.
010560     MOVE EXERCISE-METHOD-CDE OF SCENARIO-RECORD
010570         TO EXERCISE-METHOD-CDE OF RESULT-RECORD.
010580     MOVE TAX-RESIDENT-CDE OF SCENARIO-RECORD
010590         TO TAX-RESIDENT-CDE OF RESULT-RECORD.
010600     MOVE LISTING-LOC-CDE OF SCENARIO-RECORD
010610         TO LISTING-LOC-CDE OF RESULT-RECORD.
010620     MOVE WS-EXERCISE-INCOME-AT TO EXERCISE-INCOME-AT OF
010630         RESULT-RECORD.
010640     MOVE WS-EXERCISE-TAX-AT TO EXERCISE-TAX-AT OF RESULT-RECORD.
010650     MOVE WS-ACTUAL-QTY-AT TO ACTUAL-QTY-AT OF RESULT-RECORD.
010660     MOVE WS-TRANSFER-INCOME-AT TO TRANSFER-INCOME-AT OF
010670         RESULT-RECORD.
010680     MOVE WS-TRANSFER-TAX-AT TO TRANSFER-TAX-AT OF RESULT-RECORD.
010690     COMPUTE TOTAL-TAX-AT OF RESULT-RECORD ROUNDED =
010700         WS-EXERCISE-TAX-AT + WS-TRANSFER-TAX-AT.
010710     COMPUTE TOTAL-INCOME-AT OF RESULT-RECORD =
010720         WS-EXERCISE-INCOME-AT + WS-TRANSFER-INCOME-AT.
010730     COMPUTE NET-INCOME-AT OF RESULT-RECORD ROUNDED =
010740         TOTAL-INCOME-AT OF RESULT-RECORD -
010750         TOTAL-TAX-AT OF RESULT-RECORD.
010760     MOVE TR-TAX-FORM-CDE(TR-IDX) TO TAX-FORM-CDE OF
010770         RESULT-RECORD.
010780     MOVE SPACES TO FILLER OF RESULT-RECORD.
010790 3600-EXIT.
010800     EXIT.
010810
010820*===============================================================*
010830*    TAX-FORM TEMPLATE GENERATOR
010840 3700-WRITE-FORM-LINES.
010850     PERFORM 3710-WRITE-ONE-FORM-LINE THRU 3710-EXIT
010860         VARYING TR-FLD-IDX FROM 1 BY 1
010870         UNTIL TR-FLD-IDX > TR-FORM-FIELD-CT(TR-IDX).
010880 3700-EXIT.
010890     EXIT.
010900
010910 3710-WRITE-ONE-FORM-LINE.
010920     MOVE SCEN-ID OF SCENARIO-RECORD TO SCEN-ID OF
010930         FORMLINE-RECORD.
010940     MOVE TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX) TO FIELD-NAME-TX
010950         OF FORMLINE-RECORD.
010960     PERFORM 3720-DERIVE-FIELD-VALUE THRU 3720-EXIT.
010970     WRITE FORMLINE-RECORD.
010980 3710-EXIT.
010990     EXIT.
011000
011010*    CR-1993-004 - ONE VALUE RULE PER LABEL, EXACTLY AS THE
011020*    OLD MANUAL WORKSHEET FILLED THE PAPER FORMS.
011030 3720-DERIVE-FIELD-VALUE.
011040     EVALUATE TR-FIELD-NAME-TX(TR-IDX TR-FLD-IDX)
011050         WHEN 'Equity incentive type'
011060             PERFORM 3721-DERIVE-TOOL-NAME THRU 3721-EXIT
011070         WHEN 'Exercise income'
011080             MOVE WS-EXERCISE-INCOME-AT TO WS-EDIT-AMOUNT
011090             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011100                 FORMLINE-RECORD
011110         WHEN 'Transfer gain amount'
011120             MOVE WS-TRANSFER-INCOME-AT TO WS-EDIT-AMOUNT
011130             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011140                 FORMLINE-RECORD
011150         WHEN 'Tax payable'
011160             MOVE TOTAL-TAX-AT OF RESULT-RECORD TO WS-EDIT-AMOUNT
011170             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011180                 FORMLINE-RECORD
011190         WHEN 'Exercise/vesting date'
011200             MOVE '____-__-__' TO FIELD-VALUE-TX OF
011210                 FORMLINE-RECORD
011220         WHEN 'Filing year'
011230             MOVE WS-FILING-YEAR-TX TO FIELD-VALUE-TX OF
011240                 FORMLINE-RECORD
011250         WHEN 'Taxable income'
011260             COMPUTE WS-TAXABLE-INCOME-AT =
011270                 WS-EXERCISE-INCOME-AT +
011280                 OTHER-INCOME-AT OF SCENARIO-RECORD -
011290                 60000 -
011300                 SPECIAL-DEDUCTION-AT OF SCENARIO-RECORD
011310             IF WS-TAXABLE-INCOME-AT < ZERO
011320                 MOVE ZERO TO WS-TAXABLE-INCOME-AT
011330             END-IF
011340             MOVE WS-TAXABLE-INCOME-AT TO WS-EDIT-AMOUNT
011350             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011360                 FORMLINE-RECORD
011370         WHEN 'Applicable rate'
011380             MOVE '3%-45% PROGRESSIVE' TO FIELD-VALUE-TX OF
011390                 FORMLINE-RECORD
011400         WHEN 'Wage income (equity)'
011410             MOVE WS-EXERCISE-INCOME-AT TO WS-EDIT-AMOUNT
011420             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011430                 FORMLINE-RECORD
011440         WHEN 'Capital gain (transfer)'
011450             MOVE WS-TRANSFER-INCOME-AT TO WS-EDIT-AMOUNT
011460             MOVE WS-EDIT-AMOUNT TO FIELD-VALUE-TX OF
011470                 FORMLINE-RECORD
011480         WHEN OTHER
011490             MOVE '__________' TO FIELD-VALUE-TX OF
011500                 FORMLINE-RECORD
011510     END-EVALUATE.
011520 3720-EXIT.
011530     EXIT.
011540
011550 3721-DERIVE-TOOL-NAME.
011560     IF INCENTIVE-TOOL-OPTION OF SCENARIO-RECORD
011570         MOVE 'STOCK OPTION' TO FIELD-VALUE-TX OF FORMLINE-RECORD
011580     ELSE
011590         IF INCENTIVE-TOOL-RSU OF SCENARIO-RECORD
011600             MOVE 'RESTRICTED STOCK' TO FIELD-VALUE-TX OF
011610                 FORMLINE-RECORD
011620         ELSE
011630             MOVE 'STOCK APPR RIGHT' TO FIELD-VALUE-TX OF
011640                 FORMLINE-RECORD
011650         END-IF
011660     END-IF.
011670 3721-EXIT.
011680     EXIT.
011690
011700*===============================================================*
011710*    REPORT WRITING
011720 4100-WRITE-REPORT-HEADINGS.
011730     MOVE SPACES TO WS-HEADER-LINE-AREA.
011740     IF TEST-RUN-REQUESTED
011750         MOVE '*** TEST RUN *** EQUITY TAX CALC BATCH'
011760             TO WS-HEADER-LINE-AREA(1:39)
011770     ELSE
011780         MOVE 'EQUITY TAX CALC BATCH - DETAIL REPORT'
011790             TO WS-HEADER-LINE-AREA(1:37)
011800     END-IF.
011810     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
011820     MOVE SPACES TO WS-HEADER-LINE-AREA.
011830     MOVE
011840     'SCEN  TOOL  MTH  RES  EXER-INCOME      EXER-TAX      '
011850         TO WS-HEADER-LINE-AREA(1:55).
011860     MOVE
011870     'ACT-QTY    TRANSFER-TAX    TOTAL-TAX      NET-INCOME'
011880         TO WS-HEADER-LINE-AREA(56:54).
011890     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
011900 4100-EXIT.
011910     EXIT.
011920
011930 4200-WRITE-DETAIL-LINE.
011940     MOVE SPACES TO WS-DETAIL-LINE-AREA.
011950     MOVE SCEN-ID OF RESULT-RECORD TO DTL-SCEN-ID.
011960     MOVE INCENTIVE-TOOL-CDE OF RESULT-RECORD TO DTL-TOOL.
011970     MOVE EXERCISE-METHOD-CDE OF RESULT-RECORD TO DTL-METHOD.
011980     MOVE TAX-RESIDENT-CDE OF RESULT-RECORD TO DTL-RESIDENT.
011990     MOVE EXERCISE-INCOME-AT OF RESULT-RECORD TO DTL-EXER-INCOME.
012000     MOVE EXERCISE-TAX-AT OF RESULT-RECORD TO DTL-EXER-TAX.
012010     MOVE ACTUAL-QTY-AT OF RESULT-RECORD TO DTL-ACT-QTY.
012020     MOVE TRANSFER-TAX-AT OF RESULT-RECORD TO DTL-TRANSFER-TAX.
012030     MOVE TOTAL-TAX-AT OF RESULT-RECORD TO DTL-TOTAL-TAX.
012040     MOVE NET-INCOME-AT OF RESULT-RECORD TO DTL-NET-INCOME.
012050     WRITE REPORT-RECORD FROM WS-DETAIL-LINE-AREA.
012060 4200-EXIT.
012070     EXIT.
012080
012090*    CR-1996-012 - REJECT AND WARNING LINES SHARE ONE LAYOUT.
012100 4300-WRITE-REJECT-LINE.
012110     MOVE SPACES TO WS-REJECT-LINE-AREA.
012120     MOVE SCEN-ID OF SCENARIO-RECORD TO RJT-SCEN-ID.
012130     MOVE WS-REJECT-MESSAGE-TX TO RJT-MESSAGE-TX.
012140     WRITE REPORT-RECORD FROM WS-REJECT-LINE-AREA.
012150 4300-EXIT.
012160     EXIT.
012170
012180*    CR-2003-008 - ONE REJECTED TOTAL COVERS BOTH SKIP REASONS.
012190 4900-PRINT-SUMMARY.
012200     MOVE SPACES TO WS-SUMMARY-LINE-AREA.
012210     MOVE 'RECORDS READ' TO SUM-LABEL-TX.
012220     MOVE WS-RECORDS-READ-CT TO WS-EDIT-COUNT.
012230     MOVE WS-EDIT-COUNT TO SUM-VALUE-TX.
012240     WRITE REPORT-RECORD FROM WS-SUMMARY-LINE-AREA.
012250
012260     MOVE SPACES TO WS-SUMMARY-LINE-AREA.
012270     MOVE 'RECORDS PROCESSED' TO SUM-LABEL-TX.
012280     MOVE WS-RECORDS-PROCESSED-CT TO WS-EDIT-COUNT.
012290     MOVE WS-EDIT-COUNT TO SUM-VALUE-TX.
012300     WRITE REPORT-RECORD FROM WS-SUMMARY-LINE-AREA.
012310
012320     MOVE SPACES TO WS-SUMMARY-LINE-AREA.
012330     MOVE 'RECORDS REJECTED' TO SUM-LABEL-TX.
012340     MOVE WS-RECORDS-REJECTED-CT TO WS-EDIT-COUNT.
012350     MOVE WS-EDIT-COUNT TO SUM-VALUE-TX.
012360     WRITE REPORT-RECORD FROM WS-SUMMARY-LINE-AREA.
012370
012380     MOVE SPACES TO WS-SUMMARY-LINE-AREA.
012390     MOVE 'TOTAL TAX' TO SUM-LABEL-TX.
012400     MOVE WS-TOTAL-TAX-AT TO WS-EDIT-AMOUNT.
012410     MOVE WS-EDIT-AMOUNT TO SUM-VALUE-TX.
012420     WRITE REPORT-RECORD FROM WS-SUMMARY-LINE-AREA.
012430
012440     MOVE SPACES TO WS-SUMMARY-LINE-AREA.
012450     MOVE 'TOTAL NET INCOME' TO SUM-LABEL-TX.
012460     MOVE WS-TOTAL-NET-INCOME-AT TO WS-EDIT-AMOUNT.
012470     MOVE WS-EDIT-AMOUNT TO SUM-VALUE-TX.
012480     WRITE REPORT-RECORD FROM WS-SUMMARY-LINE-AREA.
012490 4900-EXIT.
012500     EXIT.
012510
012520*===============================================================*
012530 FIN-PGM.
012540     STOP RUN.
