000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-FORMLINE-LISTING.
000030 AUTHOR. T LAU OKAFOR.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 06/04/1990.
000060 DATE-COMPILED. 06/04/1990.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  06/04/90  TLO   CR-1990-031  ORIGINAL WRITE-UP.  DUMP OF THE
000140*                               GENERATED TAX-FILING-FORM LINES
000150*                               SO FILING CLERKS CAN PROOF THEM
000160*                               AGAINST THE PAPER FORM LAYOUT.
000170*  01/22/93  MDL   CR-1993-004  ADDED FOR THE NEW TAX-FORM
000180*                               TEMPLATE GENERATOR IN THE CALC
000190*                               BATCH.
000200*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH TO
000210*                               MATCH THE CALC BATCH HEADING.
000215*  09/02/08  PNG   CR-2008-019  MOVED THE FORMLINE READ OUT OF
000216*                               MAIN-PROCEDURE INTO ITS OWN
000217*                               PARAGRAPH PER STANDARDS REVIEW -
000218*                               NO LOGIC CHANGE.
000220*****************************************************************
000230 ENVIRONMENT DIVISION.
000240 CONFIGURATION SECTION.
000250 SPECIAL-NAMES.
000260     C01 IS TOP-OF-FORM
000270     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000280            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000290 INPUT-OUTPUT SECTION.
000300 FILE-CONTROL.
000310     SELECT FORMLINE-FILE ASSIGN TO "FORMLINE"
000320         ORGANIZATION LINE SEQUENTIAL.
000330
000340     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000350         ORGANIZATION LINE SEQUENTIAL.
000360
000370 DATA DIVISION.
000380 FILE SECTION.
000390
000400 FD  FORMLINE-FILE.
000410 01  FORMLINE-RECORD.
000420     05  SCEN-ID                       PIC 9(04).
000430     05  FIELD-NAME-TX                   PIC X(40).
000440     05  FIELD-VALUE-TX                  PIC X(20).
000450     05  FILLER                          PIC X(10).
000460
000470 FD  REPORT-FILE.
000480 01  REPORT-RECORD                       PIC X(132).
000490
000500 WORKING-STORAGE SECTION.
000510
000520 01  WS-PROGRAM-SWITCHES.
000530     05  WS-EOF-FORMLINE-SW              PIC X(01) VALUE 'N'.
000540         88  EOF-FORMLINE                     VALUE 'Y'.
000550
000560 77  WS-RECORDS-READ-CT                  PIC 9(7)  COMP.
000570 77  WS-EDIT-COUNT                       PIC Z(6)9.
000580
000590 01  WS-COUNTERS.
000600     05  WS-CURRENT-SCEN-ID               PIC 9(4)  COMP.
000610
000620*    Print-line work area - header/detail/total views over the
000630*    same physical record, same trick used on the calc batch.
000640 01  WS-PRINT-LINE.
000650     05  WS-HEADER-LINE-AREA             PIC X(132).
000660     05  WS-DETAIL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000670         10  DTL-SCEN-ID                 PIC Z(3)9.
000680         10  FILLER                      PIC X(03).
000690         10  DTL-FIELD-NAME               PIC X(40).
000700         10  FILLER                      PIC X(02).
000710         10  DTL-FIELD-VALUE              PIC X(20).
000720         10  FILLER                      PIC X(59).
000730     05  WS-BREAK-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000740         10  BRK-LABEL-TX                PIC X(20).
000750         10  BRK-SCEN-ID                  PIC Z(3)9.
000760         10  FILLER                      PIC X(108).
000770     05  WS-TOTAL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
000780         10  TOT-LABEL-TX                PIC X(30).
000790         10  TOT-VALUE-TX                PIC X(20).
000800         10  FILLER                      PIC X(82).
000810
000820 PROCEDURE DIVISION.
000830 MAIN-PROCEDURE.
000840
000850     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
000860
000870     OPEN INPUT FORMLINE-FILE
000880     OPEN OUTPUT REPORT-FILE
000890
000900     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
000910
000920     PERFORM 2600-READ-AND-PROCESS-FORM-LINE THRU 2600-EXIT
000930         UNTIL EOF-FORMLINE
000940
000950     PERFORM 4900-PRINT-SUMMARY THRU 4900-EXIT.
000960
000970     CLOSE FORMLINE-FILE REPORT-FILE.
000980
000990     GO TO FIN-PGM.
001000
001010*===============================================================*
001020 1000-INITIALIZE.
001030     MOVE 'N' TO WS-EOF-FORMLINE-SW.
001040     MOVE ZERO TO WS-RECORDS-READ-CT.
001050     MOVE ZERO TO WS-CURRENT-SCEN-ID.
001060 1000-EXIT.
001070     EXIT.
001080
001090*===============================================================*
001100 2600-READ-AND-PROCESS-FORM-LINE.
001110     READ FORMLINE-FILE
001120         AT END
001130             SET EOF-FORMLINE TO TRUE
001140         NOT AT END
001150             ADD 1 TO WS-RECORDS-READ-CT
001160             PERFORM 3000-LIST-ONE-FORM-LINE THRU 3000-EXIT
001170     END-READ.
001180 2600-EXIT.
001190     EXIT.
001200
001210*===============================================================*
001220*    A BREAK LINE SEPARATES EACH SCENARIO'S GROUP OF FORM LINES
001230*    SO A CLERK CAN SEE WHERE ONE FILING FORM ENDS AND THE NEXT
001240*    BEGINS.
001250 3000-LIST-ONE-FORM-LINE.
001260     IF SCEN-ID NOT = WS-CURRENT-SCEN-ID
001270         MOVE SCEN-ID TO WS-CURRENT-SCEN-ID
001280         PERFORM 4150-WRITE-BREAK-LINE THRU 4150-EXIT
001290     END-IF.
001300     PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT.
001310 3000-EXIT.
001320     EXIT.
001330
001340*===============================================================*
001350 4100-WRITE-REPORT-HEADINGS.
001360     MOVE SPACES TO WS-HEADER-LINE-AREA.
001370     IF TEST-RUN-REQUESTED
001380         MOVE '*** TEST RUN *** FORM-LINE LISTING'
001390             TO WS-HEADER-LINE-AREA(1:35)
001400     ELSE
001410         MOVE 'EQUITY TAX CALC BATCH - FORM-LINE LISTING'
001420             TO WS-HEADER-LINE-AREA(1:42)
001430     END-IF.
001440     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
001450     MOVE SPACES TO WS-HEADER-LINE-AREA.
001460     MOVE 'SCEN  FIELD-NAME                        FIELD-VALUE'
001470         TO WS-HEADER-LINE-AREA(1:57).
001480     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
001490 4100-EXIT.
001500     EXIT.
001510
001520 4150-WRITE-BREAK-LINE.
001530     MOVE SPACES TO WS-BREAK-LINE-AREA.
001540     MOVE 'SCENARIO' TO BRK-LABEL-TX.
001550     MOVE WS-CURRENT-SCEN-ID TO BRK-SCEN-ID.
001560     WRITE REPORT-RECORD FROM WS-BREAK-LINE-AREA.
001570 4150-EXIT.
001580     EXIT.
001590
001600 4200-WRITE-DETAIL-LINE.
001610     MOVE SPACES TO WS-DETAIL-LINE-AREA.
001620     MOVE SCEN-ID TO DTL-SCEN-ID.
001630     MOVE FIELD-NAME-TX TO DTL-FIELD-NAME.
001640     MOVE FIELD-VALUE-TX TO DTL-FIELD-VALUE.
001650     WRITE REPORT-RECORD FROM WS-DETAIL-LINE-AREA.
001660 4200-EXIT.
001670     EXIT.
001680
001690 4900-PRINT-SUMMARY.
001700     MOVE SPACES TO WS-TOTAL-LINE-AREA.
001710     MOVE 'FORM LINES READ' TO TOT-LABEL-TX.
001720     MOVE WS-RECORDS-READ-CT TO WS-EDIT-COUNT.
001730     MOVE WS-EDIT-COUNT TO TOT-VALUE-TX.
001740     WRITE REPORT-RECORD FROM WS-TOTAL-LINE-AREA.
001750 4900-EXIT.
001760     EXIT.
001770
001780*===============================================================*
001790 FIN-PGM.
001800     STOP RUN.
