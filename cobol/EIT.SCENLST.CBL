000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. EQUITY-SCENARIO-LISTING.
000030 AUTHOR. T LAU OKAFOR.
000040 INSTALLATION. EQUITY COMPENSATION SERVICES.
000050 DATE-WRITTEN. 05/02/1990.
000060 DATE-COMPILED. 05/02/1990.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*****************************************************************
000090*  CHANGE LOG
000100*-----------------------------------------------------------------
000110*  DATE      BY    REQUEST/CR   DESCRIPTION
000120*-----------------------------------------------------------------
000130*  05/02/90  TLO   CR-1990-028  ORIGINAL WRITE-UP.  QA DUMP OF THE
000140*                               SCENARIO BATCH BEFORE A CALC RUN
000150*                               SO STOCK PLAN ADMIN CAN EYEBALL IT
000160*  02/08/91  TLO   CR-1991-009  ADDED UAE/GERMANY/FRANCE CODES TO
000170*                               THE RESIDENT-CDE PRINT EDIT.
000180*  09/30/91  MDL   CR-1991-048  ADDED UC/UT RESIDENT CODES.
000190*  07/02/01  KBD   CR-2001-019  ADDED SAR TO THE TOOL-CDE EDIT.
000200*  10/14/98  SPR   Y2K-0447     DROPPED THE 2-DIGIT SCEN-DATE
000210*                               STAMP FROM THE HEADING - NEVER
000220*                               POPULATED, Y2K AUDIT FLAGGED IT.
000230*  11/09/05  PNG   CR-2005-044  ADDED TEST-RUN UPSI SWITCH TO
000240*                               MATCH THE CALC BATCH HEADING.
000250*  04/18/06  PNG   CR-2006-011  FLAG FOREIGN-LISTING SCENARIOS
000260*                               WITH A NOTE LINE - ADMIN KEPT
000270*                               MISSING THE LOC CODE ON THE
000280*                               DETAIL LINE ALONE.
000285*  09/02/08  PNG   CR-2008-019  MOVED THE SCENARIO READ OUT OF
000286*                               MAIN-PROCEDURE INTO ITS OWN
000287*                               PARAGRAPH PER STANDARDS REVIEW -
000288*                               NO LOGIC CHANGE.
000290*****************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
000350            OFF STATUS IS PRODUCTION-RUN-REQUESTED.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT SCENARIO-FILE ASSIGN TO "SCENFILE"
000390         ORGANIZATION LINE SEQUENTIAL.
000400
000410     SELECT REPORT-FILE ASSIGN TO "RPTFILE"
000420         ORGANIZATION LINE SEQUENTIAL.
000430
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 FD  SCENARIO-FILE.
000480 01  SCENARIO-RECORD.
000490     05  SCEN-ID                       PIC 9(04).
000500     05  INCENTIVE-TOOL-CDE             PIC X(03).
000510         88  INCENTIVE-TOOL-OPTION          VALUE 'OPT'.
000520         88  INCENTIVE-TOOL-RSU             VALUE 'RSU'.
000530         88  INCENTIVE-TOOL-SAR             VALUE 'SAR'.
000540     05  EXERCISE-METHOD-CDE             PIC X(02).
000550         88  EXERCISE-METHOD-CASH            VALUE 'CE'.
000560         88  EXERCISE-METHOD-SELL-TO-COVER   VALUE 'SC'.
000570         88  EXERCISE-METHOD-CASHLESS-HOLD   VALUE 'CH'.
000580     05  TAX-RESIDENT-CDE                PIC X(02).
000590         88  TAX-RESIDENT-CHINA              VALUE 'CN'.
000600         88  TAX-RESIDENT-HONG-KONG          VALUE 'HK'.
000610         88  TAX-RESIDENT-SINGAPORE          VALUE 'SG'.
000620         88  TAX-RESIDENT-UAE                VALUE 'AE'.
000630         88  TAX-RESIDENT-GERMANY            VALUE 'DE'.
000640         88  TAX-RESIDENT-FRANCE             VALUE 'FR'.
000650         88  TAX-RESIDENT-US-CALIFORNIA      VALUE 'UC'.
000660         88  TAX-RESIDENT-US-TEXAS           VALUE 'UT'.
000670     05  LISTING-LOC-CDE                 PIC X(01).
000680         88  LISTING-LOC-DOMESTIC            VALUE 'D'.
000690         88  LISTING-LOC-FOREIGN             VALUE 'F'.
000700     05  EXERCISE-PRICE-AT                PIC S9(7)V99
000710                                           SIGN TRAILING SEPARATE.
000720     05  EXERCISE-QTY-CT                  PIC 9(9).
000730     05  MARKET-PRICE-AT                   PIC S9(7)V99
000740                                           SIGN TRAILING SEPARATE.
000750     05  TRANSFER-PRICE-AT                 PIC S9(7)V99
000760                                           SIGN TRAILING SEPARATE.
000770     05  OTHER-INCOME-AT                    PIC S9(9)V99
000780                                           SIGN TRAILING SEPARATE.
000790     05  SPECIAL-DEDUCTION-AT               PIC S9(9)V99
000800                                           SIGN TRAILING SEPARATE.
000810     05  FILLER                          PIC X(20).
000820
000830 FD  REPORT-FILE.
000840 01  REPORT-RECORD                       PIC X(132).
000850
000860 WORKING-STORAGE SECTION.
000870
000880 01  WS-PROGRAM-SWITCHES.
000890     05  WS-EOF-SCENARIO-SW              PIC X(01) VALUE 'N'.
000900         88  EOF-SCENARIO                    VALUE 'Y'.
000910
000920 77  WS-RECORDS-READ-CT                  PIC 9(7)  COMP.
000930 77  WS-EDIT-COUNT                       PIC Z(6)9.
000940
000950 01  WS-COUNTERS.
000960     05  WS-OPTION-CT                    PIC 9(7)  COMP.
000970     05  WS-RSU-CT                       PIC 9(7)  COMP.
000980     05  WS-SAR-CT                       PIC 9(7)  COMP.
000990
001000 01  WS-WORK-FIELDS.
001010     05  WS-TOOL-NAME-TX                 PIC X(16).
001020
001030*    Print-line work area - header/detail/total views over the
001040*    same physical record, same trick used on the calc batch.
001050 01  WS-PRINT-LINE.
001060     05  WS-HEADER-LINE-AREA             PIC X(132).
001070     05  WS-DETAIL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001080         10  DTL-SCEN-ID                 PIC Z(3)9.
001090         10  FILLER                      PIC X(03).
001100         10  DTL-TOOL-NAME               PIC X(16).
001110         10  FILLER                      PIC X(02).
001120         10  DTL-METHOD                  PIC X(02).
001130         10  FILLER                      PIC X(03).
001140         10  DTL-RESIDENT                PIC X(02).
001150         10  FILLER                      PIC X(03).
001160         10  DTL-LISTING-LOC             PIC X(01).
001170         10  FILLER                      PIC X(03).
001180         10  DTL-EXER-PRICE              PIC -(6)9.99.
001190         10  FILLER                      PIC X(02).
001200         10  DTL-EXER-QTY                PIC Z(8)9.
001210         10  FILLER                      PIC X(02).
001220         10  DTL-MARKET-PRICE            PIC -(6)9.99.
001230         10  FILLER                      PIC X(45).
001240     05  WS-TOTAL-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001250         10  TOT-LABEL-TX                PIC X(30).
001260         10  TOT-VALUE-TX                PIC X(20).
001270         10  FILLER                      PIC X(82).
001280     05  WS-FOREIGN-NOTE-LINE-AREA REDEFINES WS-HEADER-LINE-AREA.
001290         10  FILLER                      PIC X(06).
001300         10  FGN-NOTE-TX                 PIC X(50).
001310         10  FILLER                      PIC X(76).
001320
001330 PROCEDURE DIVISION.
001340 MAIN-PROCEDURE.
001350
001360     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001370
001380     OPEN INPUT SCENARIO-FILE
001390     OPEN OUTPUT REPORT-FILE
001400
001410     PERFORM 4100-WRITE-REPORT-HEADINGS THRU 4100-EXIT.
001420
001430     PERFORM 2600-READ-AND-PROCESS-SCENARIO THRU 2600-EXIT
001440         UNTIL EOF-SCENARIO
001450
001460     PERFORM 4900-PRINT-SUMMARY THRU 4900-EXIT.
001470
001480     CLOSE SCENARIO-FILE REPORT-FILE.
001490
001500     GO TO FIN-PGM.
001510
001520*===============================================================*
001530 1000-INITIALIZE.
001540     MOVE 'N' TO WS-EOF-SCENARIO-SW.
001550     MOVE ZERO TO WS-RECORDS-READ-CT WS-OPTION-CT
001560                  WS-RSU-CT WS-SAR-CT.
001570 1000-EXIT.
001580     EXIT.
001590
001600*===============================================================*
001610 2600-READ-AND-PROCESS-SCENARIO.
001620     READ SCENARIO-FILE
001630         AT END
001640             SET EOF-SCENARIO TO TRUE
001650         NOT AT END
001660             ADD 1 TO WS-RECORDS-READ-CT
001670             PERFORM 3000-LIST-ONE-SCENARIO THRU 3000-EXIT
001680     END-READ.
001690 2600-EXIT.
001700     EXIT.
001710
001720*===============================================================*
001730 3000-LIST-ONE-SCENARIO.
001740     PERFORM 3100-TALLY-TOOL THRU 3100-EXIT.
001750     PERFORM 4200-WRITE-DETAIL-LINE THRU 4200-EXIT.
001760     IF LISTING-LOC-FOREIGN
001770         PERFORM 4250-WRITE-FOREIGN-NOTE-LINE THRU 4250-EXIT
001780     END-IF.
001790 3000-EXIT.
001800     EXIT.
001810
001820 3100-TALLY-TOOL.
001830     IF INCENTIVE-TOOL-OPTION
001840         ADD 1 TO WS-OPTION-CT
001850         MOVE 'STOCK OPTION' TO WS-TOOL-NAME-TX
001860     ELSE
001870         IF INCENTIVE-TOOL-RSU
001880             ADD 1 TO WS-RSU-CT
001890             MOVE 'RESTRICTED STOCK' TO WS-TOOL-NAME-TX
001900         ELSE
001910             ADD 1 TO WS-SAR-CT
001920             MOVE 'STOCK APPR RIGHT' TO WS-TOOL-NAME-TX
001930         END-IF
001940     END-IF.
001950 3100-EXIT.
001960     EXIT.
001970
001980*===============================================================*
001990 4100-WRITE-REPORT-HEADINGS.
002000     MOVE SPACES TO WS-HEADER-LINE-AREA.
002010     IF TEST-RUN-REQUESTED
002020         MOVE '*** TEST RUN *** SCENARIO BATCH LISTING'
002030             TO WS-HEADER-LINE-AREA(1:40)
002040     ELSE
002050         MOVE 'EQUITY TAX CALC BATCH - SCENARIO LISTING'
002060             TO WS-HEADER-LINE-AREA(1:40)
002070     END-IF.
002080     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
002090     MOVE SPACES TO WS-HEADER-LINE-AREA.
002100     MOVE
002110     'SCEN  TOOL             MTH  RES  LOC  EXER-PRICE   '
002120         TO WS-HEADER-LINE-AREA(1:53).
002130     MOVE
002140     'EXER-QTY    MARKET-PRICE'
002150         TO WS-HEADER-LINE-AREA(54:25).
002160     WRITE REPORT-RECORD FROM WS-HEADER-LINE-AREA.
002170 4100-EXIT.
002180     EXIT.
002190
002200 4200-WRITE-DETAIL-LINE.
002210     MOVE SPACES TO WS-DETAIL-LINE-AREA.
002220     MOVE SCEN-ID TO DTL-SCEN-ID.
002230     MOVE WS-TOOL-NAME-TX TO DTL-TOOL-NAME.
002240     MOVE EXERCISE-METHOD-CDE TO DTL-METHOD.
002250     MOVE TAX-RESIDENT-CDE TO DTL-RESIDENT.
002260     MOVE LISTING-LOC-CDE TO DTL-LISTING-LOC.
002270     MOVE EXERCISE-PRICE-AT TO DTL-EXER-PRICE.
002280     MOVE EXERCISE-QTY-CT TO DTL-EXER-QTY.
002290     MOVE MARKET-PRICE-AT TO DTL-MARKET-PRICE.
002300     WRITE REPORT-RECORD FROM WS-DETAIL-LINE-AREA.
002310 4200-EXIT.
002320     EXIT.
002330
002340 4250-WRITE-FOREIGN-NOTE-LINE.
002350     MOVE SPACES TO WS-FOREIGN-NOTE-LINE-AREA.
002360     MOVE 'NOTE - FOREIGN-LISTED SCENARIO, VERIFY LOC CODE'
002370         TO FGN-NOTE-TX.
002380     WRITE REPORT-RECORD FROM WS-FOREIGN-NOTE-LINE-AREA.
002390 4250-EXIT.
002400     EXIT.
002410
002420 4900-PRINT-SUMMARY.
002430     MOVE SPACES TO WS-TOTAL-LINE-AREA.
002440     MOVE 'SCENARIOS READ' TO TOT-LABEL-TX.
002450     MOVE WS-RECORDS-READ-CT TO WS-EDIT-COUNT.
002460     MOVE WS-EDIT-COUNT TO TOT-VALUE-TX.
002470     WRITE REPORT-RECORD FROM WS-TOTAL-LINE-AREA.
002480
002490     MOVE SPACES TO WS-TOTAL-LINE-AREA.
002500     MOVE 'STOCK OPTION COUNT' TO TOT-LABEL-TX.
002510     MOVE WS-OPTION-CT TO WS-EDIT-COUNT.
002520     MOVE WS-EDIT-COUNT TO TOT-VALUE-TX.
002530     WRITE REPORT-RECORD FROM WS-TOTAL-LINE-AREA.
002540
002550     MOVE SPACES TO WS-TOTAL-LINE-AREA.
002560     MOVE 'RESTRICTED STOCK COUNT' TO TOT-LABEL-TX.
002570     MOVE WS-RSU-CT TO WS-EDIT-COUNT.
002580     MOVE WS-EDIT-COUNT TO TOT-VALUE-TX.
002590     WRITE REPORT-RECORD FROM WS-TOTAL-LINE-AREA.
002600
002610     MOVE SPACES TO WS-TOTAL-LINE-AREA.
002620     MOVE 'STOCK APPR RIGHT COUNT' TO TOT-LABEL-TX.
002630     MOVE WS-SAR-CT TO WS-EDIT-COUNT.
002640     MOVE WS-EDIT-COUNT TO TOT-VALUE-TX.
002650     WRITE REPORT-RECORD FROM WS-TOTAL-LINE-AREA.
002660 4900-EXIT.
002670     EXIT.
002680
002690*===============================================================*
002700 FIN-PGM.
002710     STOP RUN.
